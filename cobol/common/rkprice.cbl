000100 IDENTIFICATION DIVISION.
000200*  ================================
000300*
000400*  ****************************************************************
000500*                                                                 *
000600*                  Bond Price-By-Yield Utility                    *
000700*                                                                 *
000800*  ****************************************************************
000900*
001000 PROGRAM-ID.         RKPRICE.
001100*
001200 AUTHOR.             V B COEN.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - RK RISK BATCH MODULE.
001500*
001600 DATE-WRITTEN.       22/10/1982.
001700*
001800 DATE-COMPILED.      SEE PROG-NAME IN WS.
001900*
002000 SECURITY.           COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
002100*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002200*                     SEE THE FILE COPYING FOR DETAILS.
002300*
002400*     REMARKS.            PRICES ONE BOND FROM ITS CASHFLOW SHAPE
002500*                         GIVEN A YIELD - PV = SUM OF COUPON/(1+Y/M)^T
002600*                         PLUS FACE/(1+Y/M)^N.  CALLED BOTH BY THE
002700*                         YTM SOLVER (U3, NEWTON-RAPHSON) AND BY THE
002800*                         BUMP-AND-REPRICE SENSITIVITY STEP (U6).
002900*
003000*     CALLED BY.          RK000.
003100*
003200*     FUNCTIONS USED.     NONE.
003300*
003400*  CHANGES:
003500*  22/10/25 VBC - 1.0.00 CREATED.
003600*  29/10/25 VBC -    .01 SPLIT THE PER-PERIOD DISCOUNT FACTOR OUT
003700*                        INTO ITS OWN PARAGRAPH, CALLED ONCE PER
003800*                        PAYMENT - THE OLD IN-LINE COMPUTE WAS
003900*                        GETTING HARD TO FOLLOW WITH THE LAST
004000*                        STUB COUPON ADJUSTMENT FOLDED IN.
004100*  07/11/25 VBC -    .02 INTERMEDIATE WORK FIELDS WIDENED - A
004200*                        29-YEAR BOND AT A LOW YIELD WAS LOSING
004300*                        PRECISION IN THE COMPOUNDING.
004400*  10/08/26 VBC -    .03 ADDED THE NEGATIVE-PRICE CONSOLE TRAP AND
004500*                        THE AUDIT/AS-OF TRACE FIELDS - NO CHANGE
004600*                        TO THE PRICING ARITHMETIC ITSELF.
004700*  10/08/26 VBC -    .04 ADDED A TRAILING FILLER TO THE LINKAGE
004800*                        RECORD, GROWTH ROOM FOR A FUTURE DIRTY
004900*                        PRICE OR ACCRUED-INTEREST RETURN FIELD.
005000*
005100*  *************************************************************************
005200*  COPYRIGHT NOTICE.
005300*  ****************
005400*
005500*  THIS FILE IS PART OF THE RK FIXED-INCOME RISK BATCH MODULE, BUILT
005600*  ON THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM CHASSIS AND IS
005700*  COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
005800*
005900*  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3 AND
006000*  LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A BUSINESS,
006100*  BUT EXCLUDING REPACKAGING OR RESALE.
006200*
006300*  DISTRIBUTED IN THE HOPE IT WILL BE USEFUL BUT WITHOUT ANY
006400*  WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
006500*  OR FITNESS FOR A PARTICULAR PURPOSE.
006600*  *************************************************************************
006700*
006800 ENVIRONMENT DIVISION.
006900*  ================================
007000*
007100 COPY "envdiv.cob".
007200 INPUT-OUTPUT         SECTION.
007300 FILE-CONTROL.
007400 DATA                 DIVISION.
007500*  ================================
007600 FILE SECTION.
007700 WORKING-STORAGE      SECTION.
007800*  -----------------------
007900 77  PROG-NAME             PIC X(15) VALUE "RKPRICE (1.0.04)".
008000*
008100 01  WS-Price-Work.
008200     03  WS-Period-Yield    PIC S9(3)V9(9) COMP-3.
008300*                                            *  Y / M, FULL PRECISION
008400     03  WS-Disc-Factor     PIC S9(3)V9(9) COMP-3.
008500*                                            *  1 / (1+Y/M)**T
008600     03  WS-Compound-Base   PIC S9(3)V9(9) COMP-3.
008700     03  WS-Period-Count    PIC S9(5)      COMP.
008800     03  WS-Period-Ix       PIC S9(5)      COMP.
008900     03  WS-Coupon-Amt      PIC S9(9)V9(6) COMP-3.
009000*                                            *  MONEY PER PERIOD
009100     03  WS-Pv-Accum        PIC S9(11)V9(6) COMP-3.
009200     03  WS-Mult-Ix         PIC S9(5)      COMP.
009300*                                            *  INDEX FOR THE REPEATED
009400*                                            *  MULTIPLY IN DA010
009500     03  FILLER             PIC X(05).
009600*
009700*    NEGATIVE-PRICE TRAP LINE - BUILT AND DISPLAYED BY FA010 ONLY
009800*    WHEN A CALLER HANDS IN A YIELD THAT DRIVES THE CLEAN PRICE
009900*    BELOW ZERO, WHICH SHOULD NEVER HAPPEN FOR A SANE BOND BUT DID
010000*    ONCE DURING TESTING ON A BAD SCENARIO FILE.
010100 01  WS-Price-Error-Line      PIC X(40).
010200 01  WS-Price-Error-Line-R REDEFINES WS-Price-Error-Line.
010300     03  WS-Pel-Tag           PIC X(10).
010400     03  WS-Pel-Text          PIC X(30).
010500*
010600*    MODULE/VERSION TAG, SPLIT OUT FROM PROG-NAME FOR ANY FUTURE
010700*    AUDIT TRAIL THAT WANTS THE TWO PARTS SEPARATELY.
010800 01  WS-Price-Audit-Tag       PIC X(15) VALUE "RKPRICE 1.0.03 ".
010900 01  WS-Price-Audit-Tag-R REDEFINES WS-Price-Audit-Tag.
011000     03  WS-Pat-Module        PIC X(07).
011100     03  WS-Pat-Version       PIC X(08).
011200*
011300*    PRICED-AS-OF STAMP, CARRIED ALONGSIDE THE AUDIT TAG FOR A
011400*    FUTURE CALLER THAT WANTS TO LOG WHEN A BAD PRICE WAS SEEN.
011500 01  WS-Price-Asof-Stamp      PIC X(10).
011600 01  WS-Price-Asof-Stamp-R REDEFINES WS-Price-Asof-Stamp.
011700     03  WS-Pas-Ccyy          PIC X(04).
011800     03  FILLER               PIC X(01).
011900     03  WS-Pas-Mm            PIC X(02).
012000     03  FILLER               PIC X(01).
012100     03  WS-Pas-Dd            PIC X(02).
012200*
012300 LINKAGE              SECTION.
012400*  ==============
012500*
012600*  **********
012700*   RKPRICE *
012800*  **********
012900*
013000 01  RK-Price-Linkage.
013100     03  RK-Price-Face        PIC S9(9)V99     COMP-3.
013200     03  RK-Price-Coupon-Rate PIC S9(1)V9(6)    COMP-3.
013300     03  RK-Price-Freq        PIC 9(2)          COMP.
013400     03  RK-Price-Periods     PIC S9(5)         COMP.
013500*                                            *  WHOLE COUPON PERIODS
013600*                                            *  TO MATURITY, M * YEARS
013700     03  RK-Price-Yield       PIC S9(3)V9(9)    COMP-3.
013800*                                            *  ANNUAL YIELD TO TRY
013900     03  RK-Price-Result      PIC S9(9)V9(6)    COMP-3.
014000*                                            *  CLEAN PRICE OUT
014100     03  FILLER               PIC X(05).
014200*
014300 PROCEDURE DIVISION USING RK-Price-Linkage.
014400*  ========================================
014500*
014600 AA000-Main                  SECTION.
014700*  **********************************
014800     MOVE     ZERO TO WS-Pv-Accum.
014900     COMPUTE  WS-Period-Yield =
015000              RK-Price-Yield / RK-Price-Freq.
015100     COMPUTE  WS-Coupon-Amt =
015200              (RK-Price-Face * RK-Price-Coupon-Rate)
015300              / RK-Price-Freq.
015400     COMPUTE  WS-Compound-Base = 1 + WS-Period-Yield.
015500*
015600     PERFORM  BA010-Discount-One-Coupon THRU BA010-Exit
015700              VARYING WS-Period-Ix FROM 1 BY 1
015800              UNTIL WS-Period-Ix > RK-Price-Periods.
015900*
016000     PERFORM  CA010-Discount-Face THRU CA010-Exit.
016100     MOVE     WS-Pv-Accum TO RK-Price-Result.
016200     IF       WS-Pv-Accum < ZERO
016300              PERFORM FA010-Trap-Negative-Price THRU FA010-Exit
016400     END-IF.
016500*
016600 AA000-Exit.
016700     GOBACK.
016800*
016900 BA010-Discount-One-Coupon.
017000*
017100*     DISCOUNTS ONE COUPON PAYMENT AT PERIOD WS-Period-Ix BACK
017200*     TO PRESENT VALUE AND ADDS IT TO THE RUNNING TOTAL.
017300*
017400     PERFORM  DA010-Raise-To-Period THRU DA010-Exit.
017500     COMPUTE  WS-Pv-Accum =
017600              WS-Pv-Accum + (WS-Coupon-Amt * WS-Disc-Factor).
017700*
017800 BA010-Exit.  EXIT.
017900*
018000 CA010-Discount-Face.
018100*
018200*     DISCOUNTS THE RETURN OF FACE VALUE AT THE FINAL PERIOD.
018300*
018400     MOVE     RK-Price-Periods TO WS-Period-Ix.
018500     PERFORM  DA010-Raise-To-Period THRU DA010-Exit.
018600     COMPUTE  WS-Pv-Accum =
018700              WS-Pv-Accum + (RK-Price-Face * WS-Disc-Factor).
018800*
018900 CA010-Exit.  EXIT.
019000*
019100 DA010-Raise-To-Period.
019200*
019300*     WS-Disc-Factor = (1 + Y/M) ** (MINUS WS-Period-Ix), DONE BY
019400*     REPEATED MULTIPLICATION SINCE THE EXPONENT IS A SMALL WHOLE
019500*     NUMBER OF PERIODS AND NO INTRINSIC FUNCTION IS ALLOWED.
019600*
019700     MOVE     1 TO WS-Disc-Factor.
019800     PERFORM  EA010-Multiply-One-Period THRU EA010-Exit
019900              VARYING WS-Mult-Ix FROM 1 BY 1
020000              UNTIL WS-Mult-Ix > WS-Period-Ix.
020100*
020200 DA010-Exit.  EXIT.
020300*
020400 EA010-Multiply-One-Period.
020500*
020600*     ONE STEP OF THE REPEATED-DIVISION COMPOUNDING IN DA010.
020700*
020800     DIVIDE    WS-Disc-Factor BY WS-Compound-Base
020900               GIVING WS-Disc-Factor.
021000*
021100 EA010-Exit.  EXIT.
021200*
021300 FA010-Trap-Negative-Price.
021400*
021500*     A NEGATIVE CLEAN PRICE MEANS THE CALLER PASSED A YIELD THE
021600*     PRICING MODEL CANNOT SUPPORT.  LOG IT TO THE CONSOLE SO THE
021700*     OPERATOR CAN INSPECT THE SCENARIO FILE RATHER THAN LET THE
021800*     RUN SILENTLY REPORT A BOGUS DV01.
021900*
022000     MOVE     "NEG PRICE " TO WS-Pel-Tag.
022100     MOVE     SPACES        TO WS-Pel-Text.
022200     MOVE     RK-Price-Yield TO WS-Pel-Text (1:13).
022300     DISPLAY  WS-Price-Audit-Tag " " WS-Price-Error-Line.
022400*
022500 FA010-Exit.  EXIT.
022600*
