000100 IDENTIFICATION DIVISION.
000200*  ================================
000300*
000400*  ****************************************************************
000500*                                                                 *
000600*                Yield-Curve Interpolation Utility                *
000700*                                                                 *
000800*  ****************************************************************
000900*
001000 PROGRAM-ID.         RKINTRP.
001100*
001200 AUTHOR.             V B COEN.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - RK RISK BATCH MODULE.
001500*
001600 DATE-WRITTEN.       24/10/1982.
001700*
001800 DATE-COMPILED.      SEE PROG-NAME IN WS.
001900*
002000 SECURITY.           COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
002100*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002200*                     SEE THE FILE COPYING FOR DETAILS.
002300*
002400*     REMARKS.            PIECEWISE-LINEAR INTERPOLATION OVER A SET
002500*                         OF YIELD-CURVE KNOTS (TENOR IN YEARS, RATE
002600*                         AS A DECIMAL FRACTION).  FUNCTION 1 GIVES
002700*                         THE RATE AT ONE TARGET TENOR, CLAMPED TO
002800*                         THE NEAREST END KNOT BEYOND THE CURVE -
002900*                         USED BY RK000 FOR EACH CASHFLOW'S ZERO
003000*                         RATE (U5).  FUNCTION 2 BUILDS THE FULL
003100*                         UNIT-STEP TABLE FROM THE FIRST TENOR TO
003200*                         THE LAST (U8 AS ORIGINALLY SPECIFIED).
003300*
003400*     CALLED BY.          RK000.
003500*
003600*     FUNCTIONS USED.     NONE.
003700*
003800*  CHANGES:
003900*  24/10/25 VBC - 1.0.00 CREATED.
004000*  30/10/25 VBC -    .01 ADDED THE TENOR/RATE LENGTH-MISMATCH CHECK
004100*                        - A SHORT RATE TABLE WAS WALKING OFF THE
004200*                        END OF THE KNOT ARRAY ON A BAD CURVE LOAD.
004300*  09/11/25 VBC -    .02 FUNCTION 2 ADDED FOR THE STAND-ALONE
004400*                        CURVE-STEPPING UTILITY CASE.
004500*  10/08/26 VBC -    .03 ADDED THE LENGTH-MISMATCH CONSOLE TRAP AND
004600*                        THE AUDIT/AS-OF TRACE FIELDS - NO CHANGE
004700*                        TO THE INTERPOLATION ARITHMETIC ITSELF.
004800*  10/08/26 VBC -    .04 ADDED A TRAILING FILLER TO THE LINKAGE
004900*                        RECORD, GROWTH ROOM FOR A FUTURE SLOPE OR
005000*                        EXTRAPOLATION-FLAG RETURN FIELD.
005100*
005200*  *************************************************************************
005300*  COPYRIGHT NOTICE.
005400*  ****************
005500*
005600*  THIS FILE IS PART OF THE RK FIXED-INCOME RISK BATCH MODULE, BUILT
005700*  ON THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM CHASSIS AND IS
005800*  COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
005900*
006000*  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3 AND
006100*  LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A BUSINESS,
006200*  BUT EXCLUDING REPACKAGING OR RESALE.
006300*
006400*  DISTRIBUTED IN THE HOPE IT WILL BE USEFUL BUT WITHOUT ANY
006500*  WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
006600*  OR FITNESS FOR A PARTICULAR PURPOSE.
006700*  *************************************************************************
006800*
006900 ENVIRONMENT DIVISION.
007000*  ================================
007100*
007200 COPY "envdiv.cob".
007300 INPUT-OUTPUT         SECTION.
007400 FILE-CONTROL.
007500 DATA                 DIVISION.
007600*  ================================
007700 FILE SECTION.
007800 WORKING-STORAGE      SECTION.
007900*  -----------------------
008000 77  PROG-NAME             PIC X(15) VALUE "RKINTRP (1.0.04)".
008100*
008200 01  WS-Intrp-Work.
008300     03  WS-Knot-Ix         PIC S9(3) COMP.
008400     03  WS-Bracket-Lo      PIC S9(3) COMP.
008500     03  WS-Bracket-Hi      PIC S9(3) COMP.
008600     03  WS-Found-Bracket   PIC X    VALUE "N".
008700         88  WS-Bracket-Found       VALUE "Y".
008800     03  WS-Step-X          PIC S9(3)V9(6) COMP-3.
008900     03  WS-Out-Ix          PIC S9(3) COMP.
009000     03  FILLER             PIC X(05).
009100*
009200*    MISMATCH-TRAP LINE - BUILT AND DISPLAYED WHEN THE TENOR/RATE
009300*    LIST LENGTH CHECK IN AA000 FAILS, SO THE OPERATOR CAN SEE WHICH
009400*    COUNTS DISAGREED WITHOUT HAVING TO RERUN UNDER THE DEBUGGER.
009500 01  WS-Intrp-Error-Line      PIC X(40).
009600 01  WS-Intrp-Error-Line-R REDEFINES WS-Intrp-Error-Line.
009700     03  WS-Iel-Tag            PIC X(10).
009800     03  WS-Iel-Text           PIC X(30).
009900*
010000*    MODULE/VERSION TAG, SPLIT OUT FROM PROG-NAME FOR ANY FUTURE
010100*    AUDIT TRAIL THAT WANTS THE TWO PARTS SEPARATELY.
010200 01  WS-Intrp-Audit-Tag       PIC X(15) VALUE "RKINTRP 1.0.03 ".
010300 01  WS-Intrp-Audit-Tag-R REDEFINES WS-Intrp-Audit-Tag.
010400     03  WS-Iat-Module         PIC X(07).
010500     03  WS-Iat-Version        PIC X(08).
010600*
010700*    BUILT-AS-OF STAMP, CARRIED ALONGSIDE THE AUDIT TAG FOR A
010800*    FUTURE CALLER THAT WANTS TO LOG WHEN A UNIT-STEP TABLE WAS RUN.
010900 01  WS-Intrp-Asof-Stamp      PIC X(10).
011000 01  WS-Intrp-Asof-Stamp-R REDEFINES WS-Intrp-Asof-Stamp.
011100     03  WS-Ias-Ccyy           PIC X(04).
011200     03  FILLER                PIC X(01).
011300     03  WS-Ias-Mm             PIC X(02).
011400     03  FILLER                PIC X(01).
011500     03  WS-Ias-Dd             PIC X(02).
011600*
011700 LINKAGE              SECTION.
011800*  ==============
011900*
012000*  **********
012100*   RKINTRP *
012200*  **********
012300*
012400 01  RK-Intrp-Linkage.
012500     03  RK-Intrp-Function    PIC 9.
012600*                                            *  1=SINGLE-POINT
012700*                                            *  2=UNIT-STEP TABLE
012800     03  RK-Intrp-Tenor-Count PIC 9(2)          COMP.
012900     03  RK-Intrp-Rate-Count  PIC 9(2)          COMP.
013000     03  RK-Intrp-Tenors.
013100         05  RK-Intrp-Tenor   PIC S9(3)V9(6) COMP-3 OCCURS 60.
013200     03  RK-Intrp-Rates.
013300         05  RK-Intrp-Rate    PIC S9(3)V9(6) COMP-3 OCCURS 60.
013400     03  RK-Intrp-Target-X    PIC S9(3)V9(6)    COMP-3.
013500     03  RK-Intrp-Result-Y    PIC S9(3)V9(6)    COMP-3.
013600     03  RK-Intrp-Out-Count   PIC 9(2)          COMP.
013700     03  RK-Intrp-Out-Tenors.
013800         05  RK-Intrp-Out-X   PIC S9(3)V9(6) COMP-3 OCCURS 60.
013900     03  RK-Intrp-Out-Rates.
014000         05  RK-Intrp-Out-Y   PIC S9(3)V9(6) COMP-3 OCCURS 60.
014100     03  RK-Intrp-Error-Flag  PIC X.
014200*                                            *  'Y' = TENOR/RATE
014300*                                            *  LIST LENGTH MISMATCH
014400     03  FILLER               PIC X(05).
014500*
014600 PROCEDURE DIVISION USING RK-Intrp-Linkage.
014700*  ========================================
014800*
014900 AA000-Main                  SECTION.
015000*  **********************************
015100     MOVE     "N" TO RK-Intrp-Error-Flag.
015200     IF       RK-Intrp-Tenor-Count NOT = RK-Intrp-Rate-Count
015300              MOVE "Y" TO RK-Intrp-Error-Flag
015400              PERFORM FA010-Trap-Length-Mismatch THRU FA010-Exit
015500              GO TO AA000-Exit
015600     END-IF.
015700*
015800     EVALUATE RK-Intrp-Function
015900         WHEN 1
016000             PERFORM BA010-Single-Point THRU BA010-Exit
016100         WHEN 2
016200             PERFORM CA010-Build-Table  THRU CA010-Exit
016300         WHEN OTHER
016400             CONTINUE
016500     END-EVALUATE.
016600*
016700 AA000-Exit.
016800     GOBACK.
016900*
017000 BA010-Single-Point.
017100*
017200*     LOCATES THE BRACKETING KNOT PAIR FOR RK-Intrp-Target-X AND
017300*     INTERPOLATES.  BELOW THE FIRST KNOT OR AT/BEYOND THE LAST,
017400*     THE RESULT IS CLAMPED TO THE NEAREST END KNOT'S RATE.
017500*
017600     IF       RK-Intrp-Target-X <= RK-Intrp-Tenor (1)
017700              MOVE RK-Intrp-Rate (1) TO RK-Intrp-Result-Y
017800              GO TO BA010-Exit
017900     END-IF.
018000     IF       RK-Intrp-Target-X >= RK-Intrp-Tenor (RK-Intrp-Tenor-Count)
018100              MOVE RK-Intrp-Rate (RK-Intrp-Tenor-Count)
018200                   TO RK-Intrp-Result-Y
018300              GO TO BA010-Exit
018400     END-IF.
018500*
018600     MOVE     "N" TO WS-Found-Bracket.
018700     PERFORM  DA010-Find-Bracket THRU DA010-Exit
018800              VARYING WS-Knot-Ix FROM 1 BY 1
018900              UNTIL WS-Knot-Ix >= RK-Intrp-Tenor-Count
019000                 OR WS-Bracket-Found.
019100*
019200     COMPUTE  RK-Intrp-Result-Y =
019300              RK-Intrp-Rate (WS-Bracket-Lo) +
019400              (RK-Intrp-Rate (WS-Bracket-Hi) -
019500               RK-Intrp-Rate (WS-Bracket-Lo)) *
019600              (RK-Intrp-Target-X - RK-Intrp-Tenor (WS-Bracket-Lo)) /
019700              (RK-Intrp-Tenor (WS-Bracket-Hi) -
019800               RK-Intrp-Tenor (WS-Bracket-Lo)).
019900*
020000 BA010-Exit.  EXIT.
020100*
020200 CA010-Build-Table.
020300*
020400*     U8 AS ORIGINALLY SPECIFIED - ONE OUTPUT POINT PER WHOLE
020500*     YEAR OF TENOR FROM THE FIRST KNOT TO THE LAST, INCLUSIVE.
020600*
020700     MOVE     ZERO TO RK-Intrp-Out-Count.
020800     MOVE     RK-Intrp-Tenor (1) TO WS-Step-X.
020900     PERFORM  EA010-Build-One-Point THRU EA010-Exit
021000              UNTIL WS-Step-X > RK-Intrp-Tenor (RK-Intrp-Tenor-Count).
021100*
021200 CA010-Exit.  EXIT.
021300*
021400 DA010-Find-Bracket.
021500*
021600*     TESTS ONE ADJACENT KNOT PAIR - CALLED REPEATEDLY BY THE
021700*     VARYING PERFORM ABOVE UNTIL THE BRACKET IS FOUND.
021800*
021900     IF       RK-Intrp-Target-X >= RK-Intrp-Tenor (WS-Knot-Ix) AND
022000              RK-Intrp-Target-X <= RK-Intrp-Tenor (WS-Knot-Ix + 1)
022100              MOVE WS-Knot-Ix       TO WS-Bracket-Lo
022200              MOVE WS-Knot-Ix + 1   TO WS-Bracket-Hi
022300              MOVE "Y" TO WS-Found-Bracket
022400     END-IF.
022500*
022600 DA010-Exit.  EXIT.
022700*
022800 EA010-Build-One-Point.
022900*
023000*     ONE STEP OF THE UNIT-STEP TABLE BUILD IN CA010.
023100*
023200     ADD      1 TO RK-Intrp-Out-Count.
023300     MOVE     WS-Step-X TO RK-Intrp-Out-X (RK-Intrp-Out-Count).
023400     MOVE     WS-Step-X TO RK-Intrp-Target-X.
023500     PERFORM  BA010-Single-Point THRU BA010-Exit.
023600     MOVE     RK-Intrp-Result-Y TO RK-Intrp-Out-Y (RK-Intrp-Out-Count).
023700     ADD      1 TO WS-Step-X.
023800*
023900 EA010-Exit.  EXIT.
024000*
024100 FA010-Trap-Length-Mismatch.
024200*
024300*     LOG THE TWO DISAGREEING COUNTS TO THE CONSOLE - THE CALLER
024400*     GETS RK-Intrp-Error-Flag BUT OPERATIONS WANTED SOMETHING ON
024500*     THE SCREEN THAT DOES NOT NEED A DUMP TO READ.
024600*
024700     MOVE     "LEN MISMAT" TO WS-Iel-Tag.
024800     MOVE     SPACES           TO WS-Iel-Text.
024900     MOVE     RK-Intrp-Tenor-Count TO WS-Iel-Text (1:2).
025000     MOVE     RK-Intrp-Rate-Count  TO WS-Iel-Text (4:2).
025100     DISPLAY  WS-Intrp-Audit-Tag " " WS-Intrp-Error-Line.
025200*
025300 FA010-Exit.  EXIT.
