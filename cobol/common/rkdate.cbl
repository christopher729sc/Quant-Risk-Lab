000100 IDENTIFICATION DIVISION.
000200*  ================================
000300*  
000400*  ****************************************************************
000500*                                                                 *
000600*                  Day-Count & Month-Roll Utility                 *
000700*                                                                 *
000800*  ****************************************************************
000900*  
001000 PROGRAM-ID.         RKDATE.
001100*  
001200 AUTHOR.             V B COEN.
001300*  
001400 INSTALLATION.       APPLEWOOD COMPUTERS - RK RISK BATCH MODULE.
001500*  
001600 DATE-WRITTEN.       20/10/1982.
001700*  
001800 DATE-COMPILED.      SEE PROG-NAME IN WS.
001900*  
002000 SECURITY.           COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
002100*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002200*                      SEE THE FILE COPYING FOR DETAILS.
002300*  
002400*      REMARKS.            DATE SERIAL-DAY-NUMBER CONVERSION AND
002500*                          MONTH-ROLL ARITHMETIC FOR THE RK MODULE.
002600*                          REWORKED FROM THE OLD MAPS04 DATE
002700*                          VALIDATE/CONVERT ROUTINE BUT DONE WITH
002800*                          PLAIN ARITHMETIC (NO INTRINSIC FUNCTIONS)
002900*                          SINCE THIS COPY MUST RUN ON COMPILERS
003000*                          THAT PRE-DATE THE FUNCTION VERBS.
003100*  
003200*      CALLED BY.          RK000 (CASHFLOW GENERATION, U5).
003300*  
003400*      FUNCTIONS USED.     NONE - USES THE FLIEGEL/VAN FLANDERN
003500*                          CIVIL-DATE <-> JULIAN-DAY-NUMBER
003600*                          ALGORITHM, WHICH IS PLAIN ARITHMETIC.
003700*  
003800*   CHANGES:
003900*   20/10/25 VBC - 1.0.00 CREATED - LIFTED THE CALLING SHAPE FROM
004000*                         MAPS04 (ONE LINKAGE GROUP, A FUNCTION
004100*                         SWITCH, MAIN-EXIT STYLE EXITS) BUT
004200*                         REWROTE THE BODY FOR RK USE.
004300*   25/10/25 VBC -    .01 ADDED FUNCTION 3, ADD-MONTHS, FOR THE
004400*                         COUPON-DATE ROLL RULE IN U5.
004500*   02/11/25 VBC -    .02 FIXED WS-T3 - NEEDED THE INNER DIVIDE
004600*                         TRUNCATED BEFORE THE MULTIPLY, SPLIT
004700*                         INTO ITS OWN COMPUTE.
004800*   18/11/25 VBC -    .03 LEAP-YEAR CHECK NOW USES DIVIDE ... GIVING
004900*                         ... REMAINDER INSTEAD OF THE FUNCTION MOD
005000*                         CALL I FIRST WROTE - NO FUNCTIONS ALLOWED
005100*                         ON THE TARGET COMPILER FOR THIS MODULE.
005200*   10/08/26 VBC -    .04 ADDED TRAILING FILLERS TO THE WORK AREAS
005300*                         AND A CCYY-MM-DD COMPONENT VIEW OVER EACH
005400*                         LINKAGE DATE STRING - NO LOGIC CHANGE.
005500*
005600*  *************************************************************************
005700*   COPYRIGHT NOTICE.
005800*   ****************
005900*  
006000*   THIS FILE IS PART OF THE RK FIXED-INCOME RISK BATCH MODULE, BUILT
006100*   ON THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM CHASSIS AND IS
006200*   COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
006300*  
006400*   DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3 AND
006500*   LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A BUSINESS,
006600*   BUT EXCLUDING REPACKAGING OR RESALE.
006700*  
006800*   DISTRIBUTED IN THE HOPE IT WILL BE USEFUL BUT WITHOUT ANY
006900*   WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
007000*   OR FITNESS FOR A PARTICULAR PURPOSE.
007100*  *************************************************************************
007200*  
007300 ENVIRONMENT DIVISION.
007400*  ================================
007500*  
007600 COPY "envdiv.cob".
007700 INPUT-OUTPUT         SECTION.
007800 FILE-CONTROL.
007900 DATA                 DIVISION.
008000*  ================================
008100 FILE SECTION.
008200 WORKING-STORAGE      SECTION.
008300*  -----------------------
008400 77  PROG-NAME             PIC X(15) VALUE "RKDATE (1.0.04)".
008500*  
008600 01  WS-Ymd.
008700     03  WS-Year           PIC S9(4)  COMP.
008800     03  WS-Month          PIC S9(2)  COMP.
008900     03  WS-Day            PIC S9(2)  COMP.
009000     03  FILLER            PIC X(05).
009100*
009200 01  WS-Jdn-Work.
009300     03  WS-A              PIC S9(4)  COMP.
009400     03  WS-T1             PIC S9(9)  COMP.
009500     03  WS-T2             PIC S9(9)  COMP.
009600     03  WS-T3             PIC S9(9)  COMP.
009700     03  WS-T3A            PIC S9(9)  COMP.
009800     03  WS-Jdn            PIC S9(9)  COMP.
009900     03  FILLER            PIC X(05).
010000*
010100 01  WS-Inverse-Work.
010200     03  WS-L              PIC S9(9)  COMP.
010300     03  WS-N              PIC S9(9)  COMP.
010400     03  WS-Ii             PIC S9(9)  COMP.
010500     03  WS-Jj             PIC S9(9)  COMP.
010600     03  FILLER            PIC X(05).
010700*
010800 01  WS-Month-Roll-Work.
010900     03  WS-Month-Zero     PIC S9(9)  COMP.
011000     03  WS-Year-Add       PIC S9(9)  COMP.
011100     03  WS-Month-Rem      PIC S9(9)  COMP.
011200     03  WS-Month-New      PIC S9(2)  COMP.
011300     03  WS-Day-New        PIC S9(2)  COMP.
011400     03  WS-Leap-Rem-4     PIC S9(4)  COMP.
011500     03  WS-Leap-Rem-100   PIC S9(4)  COMP.
011600     03  WS-Leap-Rem-400   PIC S9(4)  COMP.
011700     03  WS-Days-In-Month  PIC S9(2)  COMP.
011800     03  FILLER            PIC X(05).
011900*
012000 01  WS-Month-Table.
012100     03  FILLER PIC 99 VALUE 31.
012200     *  JAN
012300     03  FILLER PIC 99 VALUE 28.
012400     *  FEB - ADJUSTED BELOW IF LEAP
012500     03  FILLER PIC 99 VALUE 31.
012600     *  MAR
012700     03  FILLER PIC 99 VALUE 30.
012800     *  APR
012900     03  FILLER PIC 99 VALUE 31.
013000     *  MAY
013100     03  FILLER PIC 99 VALUE 30.
013200     *  JUN
013300     03  FILLER PIC 99 VALUE 31.
013400     *  JUL
013500     03  FILLER PIC 99 VALUE 31.
013600     *  AUG
013700     03  FILLER PIC 99 VALUE 30.
013800     *  SEP
013900     03  FILLER PIC 99 VALUE 31.
014000     *  OCT
014100     03  FILLER PIC 99 VALUE 30.
014200     *  NOV
014300     03  FILLER PIC 99 VALUE 31.
014400     *  DEC
014500 01  WS-Month-Table-R REDEFINES WS-Month-Table.
014600     03  WS-Month-Days    PIC 99 OCCURS 12.
014700*  
014800 LINKAGE              SECTION.
014900*  ==============
015000*  
015100*  *********
015200*   RKDATE *
015300*  *********
015400*  
015500 01  RK-Date-Linkage.
015600     03  RK-Date-Function   PIC 9.
015700     *  1=DATE TO DAY-NUM
015800*                                             2=DAY-NUM TO DATE
015900*                                             3=ADD MONTHS (U5 ROLL)
016000     03  RK-Date-In         PIC X(10).
016100     *  YYYY-MM-DD, FUNCTIONS 1,3
016200*    CCYY-MM-DD COMPONENT VIEW, KEPT FOR ANY FUTURE CALLER THAT WANTS
016300*    TO TEST THE CENTURY DIGITS WITHOUT REFERENCE-MODIFYING THE
016400*    STRING ITSELF.
016500     03  RK-Date-In-R REDEFINES RK-Date-In.
016600         05  RK-Din-Ccyy    PIC X(04).
016700         05  FILLER         PIC X(01).
016800         05  RK-Din-Mm      PIC X(02).
016900         05  FILLER         PIC X(01).
017000         05  RK-Din-Dd      PIC X(02).
017100     03  RK-Date-Day-Number PIC S9(9) COMP.
017200     *  SERIAL DAY NO, FUNCS 1,2
017300     03  RK-Date-Months-Add PIC S9(3) COMP.
017400     *  FUNCTION 3 ONLY
017500     03  RK-Date-Out        PIC X(10).
017600     *  YYYY-MM-DD, FUNCTIONS 2,3
017700     03  RK-Date-Out-R REDEFINES RK-Date-Out.
017800         05  RK-Dout-Ccyy   PIC X(04).
017900         05  FILLER         PIC X(01).
018000         05  RK-Dout-Mm     PIC X(02).
018100         05  FILLER         PIC X(01).
018200         05  RK-Dout-Dd     PIC X(02).
018300     03  FILLER             PIC X(05).
018400*
018500 PROCEDURE DIVISION USING RK-Date-Linkage.
018600*  ========================================
018700*  
018800 AA000-Main                  SECTION.
018900*  **********************************
019000     EVALUATE RK-Date-Function
019100         WHEN 1
019200             PERFORM BA010-Date-To-Daynum THRU BA010-Exit
019300         WHEN 2
019400             PERFORM CA010-Daynum-To-Date THRU CA010-Exit
019500         WHEN 3
019600             PERFORM DA010-Add-Months     THRU DA010-Exit
019700         WHEN OTHER
019800             CONTINUE
019900     END-EVALUATE.
020000*  
020100 AA000-Exit.
020200     GOBACK.
020300*  
020400 BA010-Date-To-Daynum.
020500*  
020600*   UNPACK THE STRING FORM, THEN COMPUTE THE JULIAN DAY NUMBER.
020700*  
020800     MOVE RK-Date-In (1:4) TO WS-Year.
020900     MOVE RK-Date-In (6:2) TO WS-Month.
021000     MOVE RK-Date-In (9:2) TO WS-Day.
021100     PERFORM EA010-Compute-Jdn THRU EA010-Exit.
021200     MOVE WS-Jdn TO RK-Date-Day-Number.
021300*  
021400 BA010-Exit.  EXIT.
021500*  
021600 CA010-Daynum-To-Date.
021700*  
021800*   INVERSE - JULIAN DAY NUMBER BACK TO A YYYY-MM-DD STRING.
021900*  
022000     MOVE RK-Date-Day-Number TO WS-Jdn.
022100     PERFORM FA010-Jdn-To-Ymd THRU FA010-Exit.
022200     PERFORM HA010-Build-String THRU HA010-Exit.
022300*  
022400 CA010-Exit.  EXIT.
022500*  
022600 DA010-Add-Months.
022700*  
022800*   U5 COUPON-DATE ROLL: ADD RK-Date-Months-Add MONTHS TO
022900*   RK-Date-In, KEEPING THE SAME DAY-OF-MONTH, CLAMPED TO THE
023000*   LAST DAY OF THE TARGET MONTH WHEN IT DOES NOT EXIST.
023100*  
023200     MOVE RK-Date-In (1:4) TO WS-Year.
023300     MOVE RK-Date-In (6:2) TO WS-Month.
023400     MOVE RK-Date-In (9:2) TO WS-Day.
023500*  
023600     COMPUTE WS-Month-Zero = WS-Month - 1 + RK-Date-Months-Add.
023700     DIVIDE WS-Month-Zero BY 12
023800         GIVING WS-Year-Add REMAINDER WS-Month-Rem.
023900     IF       WS-Month-Rem < 0
024000              SUBTRACT 1 FROM WS-Year-Add
024100              ADD      12 TO WS-Month-Rem
024200     END-IF.
024300     ADD      WS-Year-Add TO WS-Year.
024400     COMPUTE  WS-Month-New = WS-Month-Rem + 1.
024500*  
024600     PERFORM  GA010-Days-In-Month THRU GA010-Exit.
024700     IF       WS-Day > WS-Days-In-Month
024800              MOVE WS-Days-In-Month TO WS-Day-New
024900     ELSE
025000              MOVE WS-Day            TO WS-Day-New
025100     END-IF.
025200*  
025300     MOVE     WS-Month-New TO WS-Month.
025400     MOVE     WS-Day-New   TO WS-Day.
025500     PERFORM  HA010-Build-String THRU HA010-Exit.
025600*  
025700 DA010-Exit.  EXIT.
025800*  
025900 EA010-Compute-Jdn.
026000*  
026100*   FLIEGEL & VAN FLANDERN, 1968 - CIVIL DATE TO JULIAN DAY NO.
026200*   EACH DIVISION TRUNCATED SEPARATELY, AS THE ALGORITHM REQUIRES.
026300*  
026400     COMPUTE  WS-A   = (WS-Month - 14) / 12.
026500     COMPUTE  WS-T1  = (1461
026600     *  (WS-Year + 4800 + WS-A)) / 4.
026700     COMPUTE  WS-T2  = (367
026800     *  (WS-Month - 2 - WS-A * 12)) / 12.
026900     COMPUTE  WS-T3A = (WS-Year + 4900 + WS-A) / 100.
027000     COMPUTE  WS-T3  = (3
027100     *  WS-T3A) / 4.
027200     COMPUTE  WS-Jdn = WS-Day - 32075 + WS-T1 + WS-T2 - WS-T3.
027300*  
027400 EA010-Exit.  EXIT.
027500*  
027600 FA010-Jdn-To-Ymd.
027700*  
027800*   INVERSE OF EA010 - JULIAN DAY NO BACK TO Y/M/D, SAME SOURCE.
027900*  
028000     COMPUTE  WS-L  = WS-Jdn + 68569.
028100     COMPUTE  WS-N  = (4
028200     *  WS-L) / 146097.
028300     COMPUTE  WS-L  = WS-L - ((146097
028400     *  WS-N + 3) / 4).
028500     COMPUTE  WS-Ii = (4000
028600     *  (WS-L + 1)) / 1461001.
028700     COMPUTE  WS-L  = WS-L - ((1461
028800     *  WS-Ii) / 4) + 31.
028900     COMPUTE  WS-Jj = (80
029000     *  WS-L) / 2447.
029100     COMPUTE  WS-Day   = WS-L - ((2447
029200     *  WS-Jj) / 80).
029300     COMPUTE  WS-L  = WS-Jj / 11.
029400     COMPUTE  WS-Month = WS-Jj + 2 - (12
029500     *  WS-L).
029600     COMPUTE  WS-Year  = 100
029700     *  (WS-N - 49) + WS-Ii + WS-L.
029800*  
029900 FA010-Exit.  EXIT.
030000*  
030100 GA010-Days-In-Month.
030200*  
030300*   LOOK UP THE MONTH LENGTH, ADJUSTING FEBRUARY FOR LEAP YEARS.
030400*   LEAP TEST DONE WITH DIVIDE ... REMAINDER, NOT FUNCTION MOD.
030500*  
030600     MOVE     WS-Month-Days (WS-Month-New) TO WS-Days-In-Month.
030700     IF       WS-Month-New = 2
030800              DIVIDE WS-Year BY 4   GIVING WS-A REMAINDER WS-Leap-Rem-4
030900              DIVIDE WS-Year BY 100 GIVING WS-A REMAINDER WS-Leap-Rem-100
031000              DIVIDE WS-Year BY 400 GIVING WS-A REMAINDER WS-Leap-Rem-400
031100              IF     WS-Leap-Rem-4 = 0 AND
031200                     (WS-Leap-Rem-100 NOT = 0 OR WS-Leap-Rem-400 = 0)
031300                     MOVE 29 TO WS-Days-In-Month
031400              END-IF
031500     END-IF.
031600*  
031700 GA010-Exit.  EXIT.
031800*  
031900 HA010-Build-String.
032000*  
032100*   REBUILD RK-Date-Out AS YYYY-MM-DD FROM WS-Ymd.
032200*  
032300     MOVE     "YYYY-MM-DD" TO RK-Date-Out.
032400     MOVE     WS-Year  TO RK-Date-Out (1:4).
032500     MOVE     WS-Month TO RK-Date-Out (6:2).
032600     MOVE     WS-Day   TO RK-Date-Out (9:2).
032700*  
032800 HA010-Exit.  EXIT.
032900*  
