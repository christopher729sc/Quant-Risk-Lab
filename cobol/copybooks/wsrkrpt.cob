000100*  *******************************************
000200*                                            *
000300*    Print Line For The Risk Report           *
000400*       Shared by rkvar (VaR + summary) and    *
000500*       rkopt (optimisation result line)       *
000600*  *******************************************
000700*  
000800*   26/10/25 vbc - Created.
000900*  
001000 01  RK-Report-Record                   pic x(132).
001100*  
