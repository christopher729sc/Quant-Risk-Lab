000100*  ****************************************************
000200*                                                    *
000300*     Common Environment Division Skeleton           *
000400*     Copied into every RK (Risk Batch) program       *
000500*                                                    *
000600*  ****************************************************
000700*  
000800*   21/10/25 vbc - Lifted from ACAS envdiv.cob for the new
000900*                  RK (Fixed-Income Risk Batch) module - no
001000*                  screen/terminal dependency needed so the
001100*                  CRT clauses are dropped, UPSI left in for
001200*                  any future switch-driven reruns.
001300*   04/11/25 vbc - Added C01 top-of-form for the four print
001400*                  files now carried by this module.
001500*  
001600 CONFIGURATION SECTION.
001700*  ---------------------
001800 SOURCE-COMPUTER.    IBM-PC.
001900 OBJECT-COMPUTER.    IBM-PC.
002000 SPECIAL-NAMES.
002100     C01                    IS TOP-OF-FORM
002200     CLASS  W-NUMERIC       IS "0" THRU "9"
002300     UPSI-0                 ON STATUS IS RK-RERUN-SWITCH.
002400*  
