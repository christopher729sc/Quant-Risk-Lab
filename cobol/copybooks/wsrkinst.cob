000100*  *******************************************
000200*                                            *
000300*    Record Definition For Instrument         *
000400*             File                            *
000500*       Uses CUSIP as key                     *
000600*  *******************************************
000700*    File size 76 bytes.
000800*  
000900*   THESE FIELD SIZES MAY NEED REVIEW ONCE MORE
001000*    THAN TREASURY-STYLE BONDS ARE HELD
001100*  
001200*   20/10/25 vbc - Created.
001300*   27/10/25 vbc - Face value widened to S9(9)V99 - a face of
001400*                  100.00 per unit is usual but some clients
001500*                  run this against much larger lot sizes.
001600*   16/11/25 vbc - Coupon frequency re-typed comp, was zoned.
001700*  
001800 01  RK-Instrument-Record.
001900     03  Inst-As-Of-Date        pic x(10).
002000     *  valuation date
002100     03  Inst-Cusip             pic x(9).
002200     *  instrument id
002300     03  Inst-Issuer            pic x(20).
002400     03  Inst-Face-Value        pic S9(9)V99    comp-3.
002500     *  per unit, usually 100.00
002600     03  Inst-Coupon-Rate       pic S9(1)V9(6)  comp-3.
002700     *  annual, decimal fraction
002800     03  Inst-Coupon-Freq       pic 9(2)        comp.
002900     *  payments per year - 1,2,4,12
003000     03  Inst-Years-To-Mat      pic 9(3)        comp.
003100     *  whole years to maturity
003200     03  Inst-Next-Coupon-Date  pic x(10).
003300     03  Inst-Maturity-Date     pic x(10).
003400     03  Inst-Last-Price        pic S9(5)V9(6)  comp-3.
003500     *  clean market price per unit
003600     03  filler                 pic x(9).
003700*  
