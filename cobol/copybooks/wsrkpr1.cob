000100*  *******************************************
000200*                                            *
000300*    Record Definition For RK Param1 File    *
000400*       Uses RRN = 1                         *
000500*                                            *
000600*    Holds the fixed run parameters for the  *
000700*    nightly risk batch - no screen/ACCEPT or *
000800*    command-line equivalent is used, the    *
000900*    whole run is driven from this record.   *
001000*                                            *
001100*  *******************************************
001200*  
001300*    File size 310 bytes padded to 384 by filler.
001400*  
001500*   21/10/25 vbc - Created.
001600*   28/10/25 vbc - Added VaR run table, was fixed 1-day/95% only.
001700*   11/11/25 vbc - Added U9 optimisation target key block.
001800*   02/12/25 vbc - Curve history start date added for the U2a
001900*                  daily yield change report - was hard defaulted.
002000*  
002100 01  RK-Param1-Record.
002200     03  RK-PR1-Block.
002300         05  RK-PR1-Run-Data.
002400             07  RK-PR1-As-Of-Date        pic 9(8)     comp.
002500             *  ccyymmdd
002600             07  RK-PR1-Hist-Start-Date   pic 9(8)     comp.
002700             *  start of fetch range for U2a
002800             07  RK-PR1-Total-Fund        pic S9(11)V99 comp-3.
002900             07  RK-PR1-Curve-Name        pic x(20).
003000             *  e.g. US TREASURY
003100             07  RK-PR1-Instrument-Count  binary-char  unsigned.
003200             *  N, 3 to 5
003300*  
003400         05  RK-PR1-Var-Run-Count         binary-char  unsigned.
003500         *  how many of the table below are used
003600         05  RK-PR1-Var-Runs              occurs 5.
003700             07  RK-PR1-Var-N             pic 9(3)     comp-3.
003800             *  n-day horizon
003900             07  RK-PR1-Var-P             pic 9V9(4)   comp-3.
004000             *  percentile as a fraction, e.g. 0.9500
004100*  
004200         05  RK-PR1-Opt-Target.
004300         *  U9 match keys - case sensitive
004400             07  RK-PR1-Opt-Metric        pic x(16)  value "var".
004500             07  RK-PR1-Opt-Approach      pic x(16)  value "historical".
004600             07  RK-PR1-Opt-Selection     pic x(24)  value "full_revaluation^ytm".
004700             07  RK-PR1-Opt-Parameter     pic x(16)  value "var_type^10^95".
004800*  
004900     03  filler                           pic x(74).
005000     *  pad to 384, growth room for later runs
005100*  
