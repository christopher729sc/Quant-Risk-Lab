000100*  ****************************************************
000200*    File Status Evaluation - Generic                *
000300*    Copy with REPLACING MSG by <ws message field>   *
000400*                      STATUS by <ws file status>    *
000500*  ****************************************************
000600*   25/10/25 vbc - Lifted from ACAS FileStat-Msgs-2.cpy
000700*                  pattern for RK module file opens/reads.
000800*  
000900     EVALUATE STATUS
001000         WHEN "00"
001100             MOVE "STATUS 00 - SUCCESSFUL COMPLETION" TO MSG
001200         WHEN "10"
001300             MOVE "STATUS 10 - END OF FILE"           TO MSG
001400         WHEN "22"
001500             MOVE "STATUS 22 - DUPLICATE KEY"         TO MSG
001600         WHEN "23"
001700             MOVE "STATUS 23 - RECORD NOT FOUND"      TO MSG
001800         WHEN "35"
001900             MOVE "STATUS 35 - FILE NOT FOUND"        TO MSG
002000         WHEN "37"
002100             MOVE "STATUS 37 - FILE NOT OPENABLE"     TO MSG
002200         WHEN "41"
002300             MOVE "STATUS 41 - FILE ALREADY OPEN"     TO MSG
002400         WHEN "42"
002500             MOVE "STATUS 42 - FILE NOT OPEN"         TO MSG
002600         WHEN OTHER
002700             MOVE "STATUS ** - UNKNOWN I-O ERROR"     TO MSG
002800     END-EVALUATE.
002900*  
