000100 FD  RK-Portfolio-File
000200     reports are Portfolio-Snapshot-Report
000300                 Yield-Change-Report.
000400*
