000100*   SELECT for the Instrument File - small (3 to 5 records),
000200*   read whole into the working-storage position table.
000300     select   RK-Instrument-File assign       "RKINST"
000400                                 organization  line sequential
000500                                 file status   RK-Inst-Status.
000600*  
