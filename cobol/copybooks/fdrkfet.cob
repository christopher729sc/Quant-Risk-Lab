000100 FD  RK-Fetch-File.
000200     copy "wsrkcurv.cob" replacing RK-Curve-Record by RK-Fetch-Record.
000300*  
