000100*  Portfolio snapshot + daily yield-change print file (U2/U2a).
000200     select   RK-Portfolio-File  assign        "RKPOR"
000300                                 organization   line sequential
000400                                 file status    RK-Por-Status.
000500*
