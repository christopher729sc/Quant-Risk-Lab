000100*  *******************************************
000200*                                            *
000300*    Working Storage For The Portfolio        *
000400*    Position Table (derived, U2-U6)          *
000500*                                            *
000600*    Carries the instrument fields forward    *
000700*    alongside the derived weight/value/risk  *
000800*    figures so the whole U3-U6 loop works     *
000900*    from one table entry.                    *
001000*  *******************************************
001100*  
001200*   22/10/25 vbc - Created.
001300*   05/11/25 vbc - Added Pos-Last-Yield, Pos-Mod-Duration, Pos-Dv01
001400*                  and Pos-Convexity so da040 can store U6 results
001500*                  back on the table for the DV01 report line.
001600*  
001700 01  RK-Position-Table.
001800     03  RK-Position-Entry             occurs 5
001900                                        indexed by RK-Pos-Ix.
002000         05  Pos-Cusip                  pic x(9).
002100         05  Pos-Issuer                 pic x(20).
002200         05  Pos-Face-Value             pic S9(9)V99   comp-3.
002300         05  Pos-Coupon-Rate            pic S9(1)V9(6) comp-3.
002400         05  Pos-Coupon-Freq            pic 9(2)       comp.
002500         05  Pos-Years-To-Mat           pic 9(3)       comp.
002600         05  Pos-Next-Coupon-Date       pic x(10).
002700         05  Pos-Maturity-Date          pic x(10).
002800         05  Pos-Last-Price             pic S9(5)V9(6) comp-3.
002900         05  Pos-Weight                 pic S9(1)V9(6) comp-3.
003000         05  Pos-Market-Value           pic S9(11)V99  comp-3.
003100         05  Pos-Quantity               pic S9(9)V9(4) comp-3.
003200         05  Pos-Last-Yield             pic S9(1)V9(6) comp-3.
003300         05  Pos-Mod-Duration           pic S9(3)V9(6) comp-3.
003400         05  Pos-Dv01                   pic S9(7)V9(6) comp-3.
003500         05  Pos-Convexity              pic S9(5)V9(6) comp-3.
003600         05  filler                     pic x(8).
003700*  
003800 01  RK-Position-Count                  binary-char unsigned value zero.
003900*  
