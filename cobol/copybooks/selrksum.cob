000100*   SELECT for the Risk Summary input file - one run's concat
000200*   of risk-summary records across portfolio configurations.
000300     select   RK-Summary-File   assign        "RKSUM"
000400                                organization   line sequential
000500                                file status    RK-Sum-Status.
000600*  
