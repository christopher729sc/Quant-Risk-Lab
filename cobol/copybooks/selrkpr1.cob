000100*   SELECT for the RK run-parameter file - relative, one record.
000200     select   RK-Param1-File  assign        "RKPR1"
000300                              organization   relative
000400                              access         random
000500                              relative key   RRN
000600                              file status    RK-PR1-Status.
000700*  
