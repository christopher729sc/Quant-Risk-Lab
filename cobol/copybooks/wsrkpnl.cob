000100*  *******************************************
000200*                                            *
000300*    Record Definition For P&L History File   *
000400*       One record per historical date        *
000500*       Ascending date as supplied             *
000600*  *******************************************
000700*
000800*    File size 17 bytes padded to 22 by filler.
000900*
001000*   23/10/25 vbc - Created.
001050*   04/12/25 vbc - Trailing filler added, growth room for a
001060*                  future stress-indicator byte.
001100*
001200 01  RK-Pnl-Record.
001300     03  Pnl-Date               pic x(10).
001400     *  YYYY-MM-DD
001500     03  Pnl-Daily-Pnl          pic S9(11)V99 comp-3.
001600     *  1-day P&L
001650     03  filler                 pic x(05).
001700*
