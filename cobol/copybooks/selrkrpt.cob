000100*   SELECT for the shared RISK-REPORT print file - rkvar writes
000200*   the VaR detail/summary body, rkopt extends it with the
000300*   optimisation result line as a second batch step.
000400     select   RK-Report-File    assign        "RKRPT"
000500                                organization   line sequential
000600                                file status    RK-Rpt-Status.
000700*  
