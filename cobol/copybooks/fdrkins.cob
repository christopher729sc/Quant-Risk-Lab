000100 FD  RK-Instrument-File.
000200     copy "wsrkinst.cob".
000300*  
