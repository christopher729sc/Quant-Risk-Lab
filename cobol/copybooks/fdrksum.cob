000100 FD  RK-Summary-File.
000200     copy "wsrksum.cob".
000300*  
