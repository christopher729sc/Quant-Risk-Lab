000100*   SELECT for the Yield Curve History input file - sorted by
000200*   date then tenor, as supplied.
000300     select   RK-Curve-File    assign        "RKCURV"
000400                               organization   line sequential
000500                               file status    RK-Curve-Status.
000600*  
