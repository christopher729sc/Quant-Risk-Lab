000100 FD  RK-Curve-File.
000200     copy "wsrkcurv.cob".
000300*  
