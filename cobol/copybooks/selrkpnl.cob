000100*   SELECT for the P&L History input file - ascending date.
000200     select   RK-Pnl-File       assign        "RKPNL"
000300                                organization   line sequential
000400                                file status    RK-Pnl-Status.
000500*  
