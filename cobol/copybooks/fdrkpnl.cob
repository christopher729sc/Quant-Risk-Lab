000100 FD  RK-Pnl-File.
000200     copy "wsrkpnl.cob".
000300*  
