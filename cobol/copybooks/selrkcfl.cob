000100*  Cashflow schedule print file (U5).
000200     select   RK-Cashflow-File   assign        "RKCFL"
000300                                 organization   line sequential
000400                                 file status    RK-Cfl-Status.
000500*
