000100 FD  RK-Param1-File.
000200     copy "wsrkpr1.cob".
000300*  
