000100*  *******************************************
000200*                                            *
000300*    Record Definition For Yield Curve       *
000400*       History File                         *
000500*       One record per date/tenor observation*
000600*  *******************************************
000700*  
000800*    File size 52 bytes padded to 52 by filler.
000900*
001000*   20/10/25 vbc - Created.
001100*   30/10/25 vbc - Tenor widened from 9(3) to 9(4) months so a
001200*                  30-year point (360) still fits.
001300*   04/12/25 vbc - Trailing filler added, growth room for a
001400*                  future source-curve flag.
001500*
001600 01  RK-Curve-Record.
001700     03  RK-Curve-Date        pic x(10).
001800     *  YYYY-MM-DD
001900     03  RK-Curve-Instr-Name  pic x(20).
002000     *  e.g. US TREASURY
002100     03  RK-Curve-Tenor-Mon   pic 9(4)      comp.
002200     *  tenor in months
002300     03  RK-Curve-Yield       pic S9(3)V9(6) comp-3.
002400     03  filler               pic x(05).
002500*  
