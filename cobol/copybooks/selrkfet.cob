000100*   SELECT for the U1 date-range extract output - same shape as
000200*   the curve history, written in input order.
000300     select   RK-Fetch-File     assign        "RKFETCH"
000400                                organization   line sequential
000500                                file status    RK-Fetch-Status.
000600*  
