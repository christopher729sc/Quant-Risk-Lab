000100 FD  RK-Report-File.
000200     copy "wsrkrpt.cob".
000300*  
