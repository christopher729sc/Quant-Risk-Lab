000100*  *******************************************
000200*                                            *
000300*    Record Definition For Risk Summary       *
000400*       Input File (U9)                       *
000500*       Concatenation across portfolio configs*
000600*  *******************************************
000700*
000800*    File size 91 bytes padded to 96 by filler.
000900*
001000*   24/10/25 vbc - Created.
001050*   04/12/25 vbc - Trailing filler added.
001100*
001200 01  RK-Summary-Record.
001300     03  Sum-Risk-Metric        pic x(16).
001400     *  e.g. var, stress_testing
001500     03  Sum-Scenario-Approach  pic x(16).
001600     *  e.g. historical
001700     03  Sum-Model-Selection    pic x(24).
001800     *  e.g. full_revaluation^ytm
001900     03  Sum-Model-Parameter    pic x(16).
002000     *  e.g. var_type^10^95
002100     03  Sum-Pnl                pic S9(11)V99 comp-3.
002200     *  loss figure for this config
002300     03  Sum-Source-Config      pic x(12).
002400     *  portfolio config id / file suffix
002450     03  filler                 pic x(05).
002500*
