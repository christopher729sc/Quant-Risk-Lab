000100*  Duration/DV01/convexity sensitivity print file (U6).
000200     select   RK-Dv01-File       assign        "RKDV1"
000300                                 organization   line sequential
000400                                 file status    RK-Dv1-Status.
000500*
