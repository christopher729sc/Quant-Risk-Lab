000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400*****************************************************************
000500*                                                                *
000600*                 RK Portfolio-Configuration Optimiser            *
000700*                                                                *
000800*****************************************************************
000900*
001000 PROGRAM-ID.         RKOPT.
001100*
001200 AUTHOR.             V B COEN.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - RK RISK BATCH MODULE.
001500*
001600 DATE-WRITTEN.       26/10/1982.
001700*
001800 DATE-COMPILED.      SEE PROG-NAME IN WS.
001900*
002000 SECURITY.           COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
002100*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002200*                     SEE THE FILE COPYING FOR DETAILS.
002300*
002400*     REMARKS.            PORTFOLIO-CONFIGURATION OPTIMISER (U9).
002500*                         SCANS THE RKSUM CONCATENATION OF RISK
002600*                         SUMMARY RECORDS ACROSS PORTFOLIO CONFIGS,
002700*                         KEEPS ONLY THOSE THAT MATCH THE RUN'S
002800*                         OPTIMISATION TARGET KEY (METRIC, SCENARIO
002900*                         APPROACH, MODEL SELECTION, MODEL PARAMETER -
003000*                         ALL FOUR, CASE-SENSITIVE, FROM RKPR1), AND
003100*                         APPENDS THE SOURCE-CONFIG OF THE LOWEST-PNL
003200*                         MATCH (OR "NO RESULT" IF NONE MATCH) TO THE
003300*                         RISK-REPORT FILE.  RUN AS THE THIRD STEP OF
003400*                         THE NIGHTLY CHAIN, AFTER RK000 AND RKVAR -
003500*                         RKRPT IS ALREADY POPULATED BY RKVAR BY THE
003600*                         TIME THIS STEP RUNS, SO IT IS OPENED EXTEND.
003700*
003800*     CALLED MODULES.     NONE.
003900*
004000*     FILES USED.         RKPR1.   RUN PARAMETERS - OPTIMISATION TARGET.
004100*                         RKSUM.   RISK SUMMARY, ACROSS CONFIGS (INPUT).
004200*                         RKRPT.   RISK REPORT (OPENED EXTEND HERE).
004300*
004400*     ERROR MESSAGES USED.
004500* SYSTEM WIDE:
004600*                         SY001.
004700* PROGRAM SPECIFIC:
004800*                         RK001 - RK007.
004900*
005000*  CHANGES:
005100*  26/10/25 VBC - 1.0.00 CREATED - STARTED CODING FROM PYRGSTR, KEEPING
005200*                        THE OPEN-FILES/ERROR-DISPLAY SKELETON AND THE
005300*                        KEYED-READ PRECEDENT BUT DROPPING THE SCREEN
005400*                        AND CRT-ACCEPT LOGIC - THIS IS A BATCH STEP.
005500*  02/11/25 VBC -    .01 FOUR-KEY EXACT-MATCH FILTER AND MINIMUM-PNL
005600*                        TRACKING ADDED.
005700*  09/11/25 VBC -    .02 "NO RESULT" LINE ADDED FOR THE NO-MATCH CASE.
005800*  28/11/25 VBC -    .03 Y2K - NO DATE FIELDS ARE READ BY THIS STEP,
005900*                        NOTED HERE FOR THE BENEFIT OF THE NEXT POOR
006000*                        SOUL WHO HAS TO AUDIT THE SUITE FOR THE
006100*                        MILLENNIUM CHANGE.
006200*
006300*  *************************************************************************
006400*  COPYRIGHT NOTICE.
006500*  ****************
006600*
006700*  THIS FILE IS PART OF THE RK FIXED-INCOME RISK BATCH MODULE, BUILT
006800*  ON THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM CHASSIS AND IS
006900*  COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
007000*
007100*  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3 AND
007200*  LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A BUSINESS,
007300*  BUT EXCLUDING REPACKAGING OR RESALE.
007400*
007500*  DISTRIBUTED IN THE HOPE IT WILL BE USEFUL BUT WITHOUT ANY
007600*  WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
007700*  OR FITNESS FOR A PARTICULAR PURPOSE.
007800*  *************************************************************************
007900*
008000 ENVIRONMENT DIVISION.
008100*================================
008200*
008300 COPY "envdiv.cob".
008400 INPUT-OUTPUT         SECTION.
008500 FILE-CONTROL.
008600 COPY "selrkpr1.cob".
008700 COPY "selrksum.cob".
008800 COPY "selrkrpt.cob".
008900*
009000 DATA                 DIVISION.
009100*================================
009200 FILE SECTION.
009300*
009400 COPY "fdrkpr1.cob".
009500 COPY "fdrksum.cob".
009600 COPY "fdrkrpt.cob".
009700*
009800 WORKING-STORAGE      SECTION.
009900*-----------------------
010000 77  PROG-NAME             PIC X(15) VALUE "RKOPT   (1.0.03)".
010100*
010200 01  WS-Status-Data.
010300     03  RK-PR1-Status      PIC XX.
010400     03  RK-Sum-Status      PIC XX.
010500     03  RK-Rpt-Status      PIC XX.
010600     03  WS-Eval-Msg        PIC X(36)   VALUE SPACES.
010700     03  FILLER             PIC X(10)   VALUE SPACES.
010800 01  WS-Status-Data-R  REDEFINES WS-Status-Data.
010900*
011000*    SIX-BYTE COMBINED VIEW OF THE THREE FILE-STATUS CODES, FOR THE
011100*    ONE-LINE DIAGNOSTIC DISPLAY AT ABNORMAL CLOSEDOWN.
011200*
011300     03  WS-All-File-Status     PIC X(06).
011400     03  FILLER                 PIC X(46).
011500*
011600 01  RRN                    PIC 9(4)   COMP VALUE 1.
011700*                                            *  RELATIVE KEY, RK-PARAM1-FILE
011800*
011900 COPY "wsrkpr1.cob".
012000*
012100 01  WS-Opt-Work.
012200     03  WS-Best-Pnl           PIC S9(11)V99  COMP-3.
012300     03  WS-Best-Source-Config PIC X(12).
012400     03  WS-BSC-R  REDEFINES WS-Best-Source-Config.
012500*
012600*        PREFIX/SUFFIX VIEW OF THE WINNING CONFIG ID - THE PORTFOLIO
012700*        DESK'S CONFIG IDS ARE ALWAYS AN 8-CHAR BOOK CODE PLUS A
012800*        4-DIGIT RUN SUFFIX.
012900*
013000         05  WS-BSC-Book-Code         PIC X(08).
013100         05  WS-BSC-Run-Suffix        PIC X(04).
013200     03  WS-Match-Found-Sw     PIC X(01).
013300         88  WS-Match-Found            VALUE "Y".
013400         88  WS-Match-Not-Found        VALUE "N".
013500     03  WS-Rec-Count           PIC S9(7)  COMP VALUE ZERO.
013600     03  WS-Match-Count         PIC S9(7)  COMP VALUE ZERO.
013700     03  WS-Rpt-Line            PIC X(132).
013800     03  FILLER                 PIC X(05).
013900*
014000 01  WS-Match-Test-Line        PIC X(80).
014100 01  WS-Match-Test-R  REDEFINES WS-Match-Test-Line.
014200*
014300*    COMPONENT VIEW OF THE ONE-LINE MATCH-TEST TRACE, BUILT FOR THE
014400*    DAY THIS STEP NEEDS RE-RUNNING BY HAND AT THE HELP DESK.
014500*
014600     03  WS-MTL-Metric              PIC X(16).
014700     03  WS-MTL-Approach            PIC X(16).
014800     03  WS-MTL-Selection           PIC X(24).
014900     03  WS-MTL-Parameter           PIC X(16).
015000     03  FILLER                     PIC X(08).
015100*
015200 01  Error-Code              PIC 999.
015300*
015400 01  Error-Messages.
015500     03  SY001           PIC X(46) VALUE
015600         "SY001 ABORTING RUN - CHECK LOG AND RERUN".
015700     03  RK001           PIC X(46) VALUE
015800         "RK001 RUN-PARAMETER FILE DOES NOT EXIST -".
015900     03  RK002           PIC X(32) VALUE
016000         "RK002 READ PARAM RECORD ERROR = ".
016100     03  RK007           PIC X(31) VALUE
016200         "RK007 RISK SUMMARY FILE NOT FOUND -".
016300     03  FILLER          PIC X(05) VALUE SPACES.
016400*
016500 PROCEDURE DIVISION.
016600*========================================
016700*
016800 AA000-Main                  SECTION.
016900***********************************
017000     PERFORM  AA010-Open-Rk-Files.
017100     PERFORM  BA010-Scan-Summary-File.
017200     PERFORM  CA010-Print-Result-Line.
017300     PERFORM  AA090-Close-Rk-Files.
017400     GOBACK.
017500*
017600 AA010-Open-Rk-Files.
017700*
017800*    CHECKS FOR AND OPENS EVERY FILE THIS STEP NEEDS; A MISSING
017900*    PARAMETER OR SUMMARY FILE ABORTS THE RUN.
018000*
018100     OPEN     INPUT RK-Param1-File.
018200     IF       RK-PR1-Status NOT = "00"
018300              PERFORM ZZ040-Evaluate-Message
018400              DISPLAY RK001 " " RK-PR1-Status " " WS-Eval-Msg
018500              DISPLAY SY001
018600              MOVE 1 TO Error-Code
018700              GOBACK
018800     END-IF.
018900     MOVE     1 TO RRN.
019000     READ     RK-Param1-File KEY RRN.
019100     IF       RK-PR1-Status NOT = "00"
019200              PERFORM ZZ040-Evaluate-Message
019300              DISPLAY RK002 RK-PR1-Status " " WS-Eval-Msg
019400              DISPLAY SY001
019500              CLOSE RK-Param1-File
019600              MOVE 6 TO Error-Code
019700              GOBACK
019800     END-IF.
019900     CLOSE    RK-Param1-File.
020000*
020100     OPEN     INPUT RK-Summary-File.
020200     IF       RK-Sum-Status NOT = "00"
020300              PERFORM ZZ041-Evaluate-Sum-Msg
020400              DISPLAY RK007 RK-Sum-Status " " WS-Eval-Msg
020500              DISPLAY "ALL FILE STATUS = " WS-All-File-Status
020600              DISPLAY SY001
020700              MOVE 7 TO Error-Code
020800              GOBACK
020900     END-IF.
021000*
021100     OPEN     EXTEND RK-Report-File.
021200     SET      WS-Match-Not-Found TO TRUE.
021300     MOVE     ZERO TO WS-Best-Pnl.
021400     MOVE     SPACES TO WS-Best-Source-Config.
021500*
021600 AA090-Close-Rk-Files.
021700     CLOSE    RK-Summary-File RK-Report-File.
021800*
021900 AA000-Exit.  EXIT SECTION.
022000*
022100 ZZ040-Evaluate-Message      SECTION.
022200***********************************
022300     COPY "filestat.cpy" REPLACING MSG    BY WS-Eval-Msg
022400                                   STATUS BY RK-PR1-Status.
022500 ZZ040-Exit.  EXIT SECTION.
022600*
022700 ZZ041-Evaluate-Sum-Msg      SECTION.
022800***********************************
022900     COPY "filestat.cpy" REPLACING MSG    BY WS-Eval-Msg
023000                                   STATUS BY RK-Sum-Status.
023100 ZZ041-Exit.  EXIT SECTION.
023200*
023300 BA010-Scan-Summary-File      SECTION.
023400***********************************
023500*
023600*    READS RKSUM TO EXHAUSTION, KEEPING THE LOWEST-PNL RECORD WHOSE
023700*    FOUR KEY FIELDS EXACT-MATCH THE CONFIGURED OPTIMISATION TARGET.
023800*
023900     PERFORM  BA011-Read-Summary-Loop THRU BA011-Exit.
024000*
024100 BA010-Exit.  EXIT SECTION.
024200*
024300 BA011-Read-Summary-Loop.
024400     READ     RK-Summary-File.
024500     IF       RK-Sum-Status = "10"
024600              GO TO BA011-Exit
024700     END-IF.
024800     IF       RK-Sum-Status NOT = "00"
024900              GO TO BA011-Exit
025000     END-IF.
025100     ADD      1 TO WS-Rec-Count.
025200     PERFORM  BA012-Test-One-Record THRU BA012-Exit.
025300     GO TO    BA011-Read-Summary-Loop.
025400*
025500*    (READ ABOVE IS A PLAIN SEQUENTIAL READ - RK-SUMMARY-FILE IS LINE
025600*    SEQUENTIAL, SO THE FILE-STATUS CHECK ABOVE CARRIES THE EOF TEST.)
025700 BA011-Exit.  EXIT.
025800*
025900 BA012-Test-One-Record.
026000     MOVE     SPACES           TO WS-Match-Test-Line.
026100     MOVE     Sum-Risk-Metric       TO WS-MTL-Metric.
026200     MOVE     Sum-Scenario-Approach TO WS-MTL-Approach.
026300     MOVE     Sum-Model-Selection   TO WS-MTL-Selection.
026400     MOVE     Sum-Model-Parameter   TO WS-MTL-Parameter.
026500*
026600     IF       Sum-Risk-Metric        NOT = RK-PR1-Opt-Metric
026700              GO TO BA012-Exit
026800     END-IF.
026900     IF       Sum-Scenario-Approach  NOT = RK-PR1-Opt-Approach
027000              GO TO BA012-Exit
027100     END-IF.
027200     IF       Sum-Model-Selection    NOT = RK-PR1-Opt-Selection
027300              GO TO BA012-Exit
027400     END-IF.
027500     IF       Sum-Model-Parameter    NOT = RK-PR1-Opt-Parameter
027600              GO TO BA012-Exit
027700     END-IF.
027800*
027900     ADD      1 TO WS-Match-Count.
028000     IF       WS-Match-Not-Found OR Sum-Pnl < WS-Best-Pnl
028100              MOVE Sum-Pnl            TO WS-Best-Pnl
028200              MOVE Sum-Source-Config  TO WS-Best-Source-Config
028300              SET  WS-Match-Found     TO TRUE
028400     END-IF.
028500*
028600 BA012-Exit.  EXIT.
028700*
028800 CA010-Print-Result-Line     SECTION.
028900***********************************
029000*
029100*    "  METRIC/APPROACH/SELECTION/PARAMETER  SOURCE-CONFIG cccccccccccc"
029200*    OR "  METRIC/APPROACH/SELECTION/PARAMETER  NO RESULT" ON NO MATCH.
029300*
029400     MOVE     SPACES TO WS-Rpt-Line.
029500     MOVE     RK-PR1-Opt-Metric     TO WS-Rpt-Line (1:16).
029600     MOVE     "/"                   TO WS-Rpt-Line (17:1).
029700     MOVE     RK-PR1-Opt-Approach   TO WS-Rpt-Line (18:16).
029800     MOVE     "/"                   TO WS-Rpt-Line (34:1).
029900     MOVE     RK-PR1-Opt-Selection  TO WS-Rpt-Line (35:24).
030000     MOVE     "/"                   TO WS-Rpt-Line (59:1).
030100     MOVE     RK-PR1-Opt-Parameter  TO WS-Rpt-Line (60:16).
030200     IF       WS-Match-Found
030300              MOVE "  SOURCE-CONFIG " TO WS-Rpt-Line (77:17)
030400              MOVE WS-Best-Source-Config TO WS-Rpt-Line (94:12)
030500     ELSE
030600              MOVE "  NO RESULT"       TO WS-Rpt-Line (77:11)
030700     END-IF.
030800     WRITE    RK-Report-Record FROM WS-Rpt-Line.
030900*
031000 CA010-Exit.  EXIT SECTION.
031100*
