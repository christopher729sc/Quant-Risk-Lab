000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400*****************************************************************
000500*                                                                *
000600*                 RK Nightly Risk Batch - Main Driver            *
000700*                                                                *
000800*****************************************************************
000900*
001000 PROGRAM-ID.         RK000.
001100*
001200 AUTHOR.             V B COEN.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - RK RISK BATCH MODULE.
001500*
001600 DATE-WRITTEN.       18/10/1982.
001700*
001800 DATE-COMPILED.      SEE PROG-NAME IN WS.
001900*
002000 SECURITY.           COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
002100*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002200*                     SEE THE FILE COPYING FOR DETAILS.
002300*
002400*     REMARKS.            NIGHTLY FIXED-INCOME PORTFOLIO RISK BATCH.
002500*                         LOADS THE YIELD-CURVE HISTORY AND THE
002600*                         INSTRUMENT FILE, BUILDS AN EQUAL-WEIGHT
002700*                         PORTFOLIO, SOLVES EACH BOND'S YIELD, PRINTS
002800*                         THE PORTFOLIO SNAPSHOT AND DAILY YIELD-CHANGE
002900*                         REPORT, GENERATES EACH BOND'S CASHFLOW
003000*                         SCHEDULE WITH AN INTERPOLATED ZERO RATE, AND
003100*                         PRINTS THE DURATION/DV01/CONVEXITY REPORT.
003200*                         RKVAR (VAR) AND RKOPT (OPTIMISATION) ARE RUN
003300*                         AS FURTHER STEPS OF THE SAME NIGHTLY CHAIN.
003400*
003500*     CALLED MODULES.     RKDATE, RKPRICE, RKINTRP.
003600*
003700*     FILES USED.         RKPR1.   RUN PARAMETERS.
003800*                         RKCURV.  YIELD-CURVE HISTORY.
003900*                         RKFETCH. YIELD-CURVE DATE-RANGE EXTRACT.
004000*                         RKINST.  INSTRUMENT FILE.
004100*                         RKPOR.   PORTFOLIO SNAPSHOT + YIELD-CHANGE REPORT.
004200*                         RKCFL.   CASHFLOW REPORT.
004300*                         RKDV1.   DV01 (SENSITIVITY) REPORT.
004400*
004500*     ERROR MESSAGES USED.
004600* SYSTEM WIDE:
004700*                         SY001.
004800* PROGRAM SPECIFIC:
004900*                         RK001 - RK004.
005000*
005100*  CHANGES:
005200*  18/10/25 VBC - 1.0.00 CREATED - STARTED CODING FROM PY000, KEEPING
005300*                        THE OPEN-FILES/ERROR-DISPLAY SKELETON BUT
005400*                        DROPPING THE SCREEN ACCEPT OF THE RUN DATE -
005500*                        THIS BATCH IS DRIVEN ENTIRELY FROM RKPR1.
005600*  21/10/25 VBC -    .01 U1/U2 LOAD AND PORTFOLIO BUILD ADDED.
005700*  26/10/25 VBC -    .02 PORTFOLIO SNAPSHOT REPORT (RW) ADDED, SHAPE
005800*                        BORROWED FROM VACPRINT.
005900*  01/11/25 VBC -    .03 U3 NEWTON-RAPHSON YTM SOLVER ADDED, CALLS
006000*                        RKPRICE.
006100*  06/11/25 VBC -    .04 U5 CASHFLOW GENERATION + REPORT ADDED, CALLS
006200*                        RKDATE AND RKINTRP.
006300*  12/11/25 VBC -    .05 U6 SENSITIVITY (DURATION/DV01/CONVEXITY) AND
006400*                        DV01 REPORT ADDED.
006500*  19/11/25 VBC -    .06 U2A DAILY YIELD-CHANGE REPORT ADDED - WAS
006600*                        MISSING FROM THE FIRST CUT, REQUESTED BY RISK
006700*                        DESK (TICKET RK-114).
006800*  25/11/25 VBC -    .07 AS-OF CURVE FETCH SPLIT FROM THE U2A RANGE
006900*                        FETCH - THEY WERE SHARING ONE TABLE AND THE
007000*                        SECOND FETCH WAS CLOBBERING THE FIRST.
007100*  03/12/25 VBC -    .08 Y2K - ALL DATE WORK NOW CARRIES A FULL 4-DIGIT
007200*                        CENTURY THROUGHOUT; RKPR1-AS-OF-DATE WAS
007300*                        ALREADY CCYYMMDD SO NO RECORD LAYOUT CHANGE
007400*                        WAS NEEDED, JUST THE STRING-BUILD PARAGRAPH.
007500*  10/08/26 VBC -    .09 ADDED CCYY-MM-DD COMPONENT VIEWS OVER THE
007600*                        THREE WORKING-STORAGE DATE STRINGS - NO
007700*                        CHANGE TO THE BATCH LOGIC ITSELF.
007800*
007900*  *************************************************************************
008000*  COPYRIGHT NOTICE.
008100*  ****************
008200*
008300*  THIS FILE IS PART OF THE RK FIXED-INCOME RISK BATCH MODULE, BUILT
008400*  ON THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM CHASSIS AND IS
008500*  COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
008600*
008700*  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3 AND
008800*  LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A BUSINESS,
008900*  BUT EXCLUDING REPACKAGING OR RESALE.
009000*
009100*  DISTRIBUTED IN THE HOPE IT WILL BE USEFUL BUT WITHOUT ANY
009200*  WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
009300*  OR FITNESS FOR A PARTICULAR PURPOSE.
009400*  *************************************************************************
009500*
009600 ENVIRONMENT DIVISION.
009700*================================
009800*
009900 COPY "envdiv.cob".
010000 INPUT-OUTPUT         SECTION.
010100 FILE-CONTROL.
010200 COPY "selrkpr1.cob".
010300 COPY "selrkcur.cob".
010400 COPY "selrkfet.cob".
010500 COPY "selrkins.cob".
010600 COPY "selrkpor.cob".
010700 COPY "selrkcfl.cob".
010800 COPY "selrkdv1.cob".
010900*
011000 DATA                 DIVISION.
011100*================================
011200 FILE SECTION.
011300*
011400 COPY "fdrkpr1.cob".
011500 COPY "fdrkcur.cob".
011600 COPY "fdrkfet.cob".
011700 COPY "fdrkins.cob".
011800 COPY "fdrkpor.cob".
011900 COPY "fdrkcfl.cob".
012000 COPY "fdrkdv1.cob".
012100*
012200 WORKING-STORAGE      SECTION.
012300*-----------------------
012400 77  PROG-NAME             PIC X(15) VALUE "RK000   (1.0.09)".
012500*
012600 01  WS-Status-Data.
012700     03  RK-PR1-Status      PIC XX.
012800     03  RK-Curve-Status    PIC XX.
012900     03  RK-Fetch-Status    PIC XX.
013000     03  RK-Inst-Status     PIC XX.
013100     03  RK-Por-Status      PIC XX.
013200     03  RK-Cfl-Status      PIC XX.
013300     03  RK-Dv1-Status      PIC XX.
013400     03  WS-Eval-Msg        PIC X(36)   VALUE SPACES.
013500     03  FILLER             PIC X(10)   VALUE SPACES.
013600*
013700 01  RRN                    PIC 9(4)   COMP VALUE 1.
013800*                                            *  RELATIVE KEY, RK-PARAM1-FILE
013900*
014000 COPY "wsrkpr1.cob".
014100 COPY "wsrkpos.cob".
014200*
014300 01  WS-Run-Dates.
014400     03  WS-As-Of-Ccyymmdd      PIC 9(8).
014500     03  WS-As-Of-Date-Str      PIC X(10).
014600*    CCYY-MM-DD COMPONENT VIEW - KEPT FOR ANY FUTURE CALLER THAT
014700*    WANTS THE CENTURY DIGITS WITHOUT REFERENCE-MODIFYING THE STRING.
014800     03  WS-As-Of-Date-Str-R REDEFINES WS-As-Of-Date-Str.
014900         05  WS-As-Of-Ccyy      PIC X(04).
015000         05  FILLER             PIC X(01).
015100         05  WS-As-Of-Mm        PIC X(02).
015200         05  FILLER             PIC X(01).
015300         05  WS-As-Of-Dd        PIC X(02).
015400     03  WS-Hist-Start-Ccyymmdd PIC 9(8).
015500     03  WS-Hist-Start-Date-Str PIC X(10).
015600     03  WS-Hist-Start-Date-Str-R REDEFINES WS-Hist-Start-Date-Str.
015700         05  WS-Hist-Ccyy       PIC X(04).
015800         05  FILLER             PIC X(01).
015900         05  WS-Hist-Mm         PIC X(02).
016000         05  FILLER             PIC X(01).
016100         05  WS-Hist-Dd         PIC X(02).
016200     03  FILLER                 PIC X(08) VALUE SPACES.
016300*
016400 01  WS-Curve-Table.
016500     03  WS-Curve-Entry         OCCURS 500 INDEXED BY WS-Curve-Ix.
016600         05  WS-Curve-Ent-Date       PIC X(10).
016700         05  WS-Curve-Ent-Instr      PIC X(20).
016800         05  WS-Curve-Ent-Tenor      PIC 9(4)       COMP.
016900         05  WS-Curve-Ent-Yield      PIC S9(3)V9(6) COMP-3.
017000         05  FILLER                  PIC X(05).
017100 01  WS-Curve-Count             PIC S9(5) COMP VALUE ZERO.
017200*
017300 01  WS-Asof-Curve-Table.
017400     03  WS-Asof-Curve-Entry    OCCURS 60 INDEXED BY WS-Asof-Ix.
017500         05  WS-Asof-Tenor-Yrs       PIC S9(3)V9(6) COMP-3.
017600         05  WS-Asof-Yield           PIC S9(3)V9(6) COMP-3.
017700         05  FILLER                  PIC X(05).
017800 01  WS-Asof-Curve-Count        PIC S9(5) COMP VALUE ZERO.
017900*
018000 01  WS-Range-Curve-Table.
018100     03  WS-Range-Curve-Entry   OCCURS 500 INDEXED BY WS-Range-Ix.
018200         05  WS-Range-Ent-Date       PIC X(10).
018300         05  WS-Range-Ent-Tenor      PIC 9(4)       COMP.
018400         05  WS-Range-Ent-Yield      PIC S9(3)V9(6) COMP-3.
018500         05  FILLER                  PIC X(05).
018600 01  WS-Range-Curve-Count       PIC S9(5) COMP VALUE ZERO.
018700*
018800 01  WS-Fetch-Work.
018900     03  WS-Fetch-Start-Str      PIC X(10).
019000     03  WS-Fetch-End-Str        PIC X(10).
019100     03  WS-Fetch-Dest           PIC 9.
019200*                                            *  1=AS-OF TABLE, 2=RANGE TABLE
019300     03  FILLER                  PIC X(09) VALUE SPACES.
019400*
019500 01  WS-Ytm-Work.
019600     03  WS-Price-Linkage.
019700         05  WS-Price-Face        PIC S9(9)V99     COMP-3.
019800         05  WS-Price-Coupon-Rate PIC S9(1)V9(6)   COMP-3.
019900         05  WS-Price-Freq        PIC 9(2)         COMP.
020000         05  WS-Price-Periods     PIC S9(5)        COMP.
020100         05  WS-Price-Yield       PIC S9(3)V9(9)   COMP-3.
020200         05  WS-Price-Result      PIC S9(9)V9(6)   COMP-3.
020300     03  WS-Ytm-Y                 PIC S9(3)V9(9)    COMP-3.
020400     03  WS-Ytm-Fy                PIC S9(9)V9(6)    COMP-3.
020500     03  WS-Ytm-Fy-Bump           PIC S9(9)V9(6)    COMP-3.
020600     03  WS-Ytm-Deriv             PIC S9(9)V9(9)    COMP-3.
020700     03  WS-Ytm-Delta             PIC S9(3)V9(9)    COMP-3.
020800     03  WS-Ytm-Iter              PIC S9(5)         COMP VALUE ZERO.
020900     03  WS-Ytm-Converged         PIC X             VALUE "N".
021000         88  WS-Ytm-Is-Converged        VALUE "Y".
021100     03  FILLER                   PIC X(05)         VALUE SPACES.
021200*
021300 01  WS-Cflo-Work.
021400     03  WS-Cflo-Cusip-Code       PIC X(9).
021500     03  WS-Cflo-Date-Str         PIC X(10).
021600     03  WS-Cflo-Date-Str-R REDEFINES WS-Cflo-Date-Str.
021700         05  WS-Cflo-Ccyy         PIC X(04).
021800         05  FILLER               PIC X(01).
021900         05  WS-Cflo-Mm           PIC X(02).
022000         05  FILLER               PIC X(01).
022100         05  WS-Cflo-Dd           PIC X(02).
022200     03  WS-Cflo-Months-Per-Cpn   PIC S9(3) COMP.
022300     03  WS-Cflo-Per-Unit         PIC S9(9)V9(4)   COMP-3.
022400     03  WS-Cflo-Amount           PIC S9(13)V99    COMP-3.
022500     03  WS-Cflo-Days             PIC S9(9)        COMP.
022600     03  WS-Cflo-Asof-Days        PIC S9(9)        COMP.
022700     03  WS-Cflo-Flow-Days        PIC S9(9)        COMP.
022800     03  WS-Cflo-Time-Years       PIC S9(3)V9(6)   COMP-3.
022900     03  WS-Cflo-Target-Yrs       PIC S9(3)V9(6)   COMP-3.
023000     03  WS-Cflo-Zero-Rate        PIC S9(3)V9(6)   COMP-3.
023100     03  WS-Cflo-Cusip-Total      PIC S9(13)V99    COMP-3.
023200     03  WS-Cflo-Grand-Total      PIC S9(13)V99    COMP-3.
023300     03  WS-Date-Linkage.
023400         05  WS-Date-Function     PIC 9.
023500         05  WS-Date-In           PIC X(10).
023600         05  WS-Date-Day-Number   PIC S9(9) COMP.
023700         05  WS-Date-Months-Add   PIC S9(3) COMP.
023800         05  WS-Date-Out          PIC X(10).
023900     03  WS-Intrp-Linkage.
024000         05  WS-Intrp-Function    PIC 9.
024100         05  WS-Intrp-Tenor-Count PIC 9(2)          COMP.
024200         05  WS-Intrp-Rate-Count  PIC 9(2)          COMP.
024300         05  WS-Intrp-Tenors      PIC S9(3)V9(6) COMP-3 OCCURS 60.
024400         05  WS-Intrp-Rates       PIC S9(3)V9(6) COMP-3 OCCURS 60.
024500         05  WS-Intrp-Target-X    PIC S9(3)V9(6)    COMP-3.
024600         05  WS-Intrp-Result-Y    PIC S9(3)V9(6)    COMP-3.
024700         05  WS-Intrp-Out-Count   PIC 9(2)          COMP.
024800         05  WS-Intrp-Out-X       PIC S9(3)V9(6) COMP-3 OCCURS 60.
024900         05  WS-Intrp-Out-Y       PIC S9(3)V9(6) COMP-3 OCCURS 60.
025000         05  WS-Intrp-Error-Flag  PIC X.
025100     03  FILLER                   PIC X(05) VALUE SPACES.
025200*
025300 01  WS-Sens-Work.
025400     03  WS-Sens-Price-Down      PIC S9(9)V9(6) COMP-3.
025500     03  WS-Sens-Price-Up        PIC S9(9)V9(6) COMP-3.
025600     03  WS-Sens-Dv01-Total      PIC S9(7)V9(6) COMP-3.
025700     03  FILLER                  PIC X(05)      VALUE SPACES.
025800*
025900 01  WS-Yld-Chg-Work.
026000     03  WS-Yld-Chg-Port-Yield    PIC S9(3)V9(6) COMP-3.
026100     03  WS-Yld-Chg-Prior-Yield   PIC S9(3)V9(6) COMP-3.
026200     03  WS-Yld-Chg-Delta         PIC S9(3)V9(6) COMP-3.
026300     03  WS-Yld-Chg-Has-Prior     PIC X          VALUE "N".
026400         88  WS-Yld-Chg-Is-Prior        VALUE "Y".
026500     03  WS-Yld-Chg-Group-Lo      PIC S9(5) COMP.
026600     03  WS-Yld-Chg-Group-Hi      PIC S9(5) COMP.
026700     03  WS-Yld-Chg-Ix            PIC S9(5) COMP.
026800     03  WS-Yld-Chg-Match-Tenor   PIC 9(4)  COMP.
026900     03  FILLER                   PIC X(05) VALUE SPACES.
027000*
027100 01  WS-Misc-Work.
027200     03  WS-Pos-Ix2              PIC S9(5) COMP.
027300     03  WS-Curve-Ix2            PIC S9(5) COMP.
027400     03  WS-Total-Market-Value   PIC S9(11)V99 COMP-3.
027500     03  WS-Record-Found         PIC X.
027600         88  WS-Record-Was-Found        VALUE "Y".
027700     03  FILLER                  PIC X(05) VALUE SPACES.
027800*
027900 01  Error-Code              PIC 999.
028000*
028100 01  Error-Messages.
028200     03  SY001           PIC X(46) VALUE
028300         "SY001 ABORTING RUN - CHECK LOG AND RERUN".
028400     03  RK001           PIC X(46) VALUE
028500         "RK001 RUN-PARAMETER FILE DOES NOT EXIST -".
028600     03  RK002           PIC X(32) VALUE
028700         "RK002 READ PARAM RECORD ERROR = ".
028800     03  RK003           PIC X(31) VALUE
028900         "RK003 INSTRUMENT FILE NOT FOUND -".
029000     03  RK004           PIC X(31) VALUE
029100         "RK004 CURVE HISTORY NOT FOUND -".
029200     03  FILLER          PIC X(05) VALUE SPACES.
029300*
029400 PROCEDURE DIVISION.
029500*========================================
029600*
029700 AA000-Main                  SECTION.
029800***********************************
029900     PERFORM  AA010-Open-Rk-Files.
030000     PERFORM  BA010-Load-Yield-Curve.
030100*
030200     MOVE     RK-PR1-As-Of-Date      TO WS-As-Of-Ccyymmdd.
030300     MOVE     RK-PR1-Hist-Start-Date TO WS-Hist-Start-Ccyymmdd.
030400     PERFORM  XA010-Build-Date-String THRU XA010-Exit.
030500*
030600*    AS-OF-DATE CURVE - SINGLE DAY, FEEDS THE U5 ZERO-RATE LOOKUP.
030700*
030800     MOVE     WS-As-Of-Date-Str TO WS-Fetch-Start-Str.
030900     MOVE     WS-As-Of-Date-Str TO WS-Fetch-End-Str.
031000     MOVE     1 TO WS-Fetch-Dest.
031100     PERFORM  BA020-Fetch-Date-Range.
031200*
031300*    HISTORY-START TO AS-OF RANGE - FEEDS U2A DAILY YIELD CHANGE.
031400*
031500     MOVE     WS-Hist-Start-Date-Str TO WS-Fetch-Start-Str.
031600     MOVE     WS-As-Of-Date-Str      TO WS-Fetch-End-Str.
031700     MOVE     2 TO WS-Fetch-Dest.
031800     PERFORM  BA020-Fetch-Date-Range.
031900*
032000     PERFORM  CA010-Build-Portfolio.
032100     PERFORM  CA015-Print-Portfolio-Snapshot.
032200     PERFORM  CA020-Yield-Change-Report.
032300*
032400     INITIATE Cashflow-Report.
032500     INITIATE Dv01-Report.
032600     PERFORM  DA000-Per-Instrument-Loop THRU DA000-Exit
032700              VARYING WS-Pos-Ix2 FROM 1 BY 1
032800              UNTIL WS-Pos-Ix2 > RK-Position-Count.
032900     TERMINATE Cashflow-Report.
033000     TERMINATE Dv01-Report.
033100*
033200     PERFORM  AA090-Close-Rk-Files.
033300     GOBACK.
033400*
033500 AA010-Open-Rk-Files.
033600*
033700*    CHECKS FOR AND OPENS EVERY FILE THE BATCH NEEDS; A MISSING
033800*    PARAMETER, CURVE OR INSTRUMENT FILE ABORTS THE RUN.
033900*
034000     OPEN     INPUT RK-Param1-File.
034100     IF       RK-PR1-Status NOT = "00"
034200              PERFORM ZZ040-Evaluate-Message
034300              DISPLAY RK001 " " RK-PR1-Status " " WS-Eval-Msg
034400              DISPLAY SY001
034500              MOVE 1 TO Error-Code
034600              GOBACK
034700     END-IF.
034800     MOVE     1 TO RRN.
034900     READ     RK-Param1-File KEY RRN.
035000     IF       RK-PR1-Status NOT = "00"
035100              PERFORM ZZ040-Evaluate-Message
035200              DISPLAY RK002 RK-PR1-Status " " WS-Eval-Msg
035300              DISPLAY SY001
035400              CLOSE RK-Param1-File
035500              MOVE 6 TO Error-Code
035600              GOBACK
035700     END-IF.
035800     CLOSE    RK-Param1-File.
035900*
036000     OPEN     INPUT RK-Curve-File.
036100     IF       RK-Curve-Status NOT = "00"
036200              PERFORM ZZ041-Evaluate-Curve-Msg
036300              DISPLAY RK004 RK-Curve-Status " " WS-Eval-Msg
036400              DISPLAY SY001
036500              MOVE 4 TO Error-Code
036600              GOBACK
036700     END-IF.
036800*
036900     OPEN     INPUT RK-Instrument-File.
037000     IF       RK-Inst-Status NOT = "00"
037100              PERFORM ZZ042-Evaluate-Inst-Msg
037200              DISPLAY RK003 RK-Inst-Status " " WS-Eval-Msg
037300              DISPLAY SY001
037400              CLOSE RK-Curve-File
037500              MOVE 3 TO Error-Code
037600              GOBACK
037700     END-IF.
037800*
037900     OPEN     OUTPUT RK-Fetch-File.
038000     OPEN     OUTPUT RK-Portfolio-File.
038100     OPEN     OUTPUT RK-Cashflow-File.
038200     OPEN     OUTPUT RK-Dv01-File.
038300     MOVE     ZERO TO RK-Position-Count.
038400     MOVE     ZERO TO WS-Curve-Count.
038500     MOVE     ZERO TO WS-Asof-Curve-Count.
038600     MOVE     ZERO TO WS-Range-Curve-Count.
038700*
038800 AA090-Close-Rk-Files.
038900     CLOSE    RK-Curve-File RK-Instrument-File RK-Fetch-File.
039000     CLOSE    RK-Portfolio-File RK-Cashflow-File RK-Dv01-File.
039100*
039200 AA000-Exit.  EXIT SECTION.
039300*
039400 ZZ040-Evaluate-Message      SECTION.
039500***********************************
039600     COPY "filestat.cpy" REPLACING MSG    BY WS-Eval-Msg
039700                                   STATUS BY RK-PR1-Status.
039800 ZZ040-Exit.  EXIT SECTION.
039900*
040000 ZZ041-Evaluate-Curve-Msg    SECTION.
040100***********************************
040200     COPY "filestat.cpy" REPLACING MSG    BY WS-Eval-Msg
040300                                   STATUS BY RK-Curve-Status.
040400 ZZ041-Exit.  EXIT SECTION.
040500*
040600 ZZ042-Evaluate-Inst-Msg     SECTION.
040700***********************************
040800     COPY "filestat.cpy" REPLACING MSG    BY WS-Eval-Msg
040900                                   STATUS BY RK-Inst-Status.
041000 ZZ042-Exit.  EXIT SECTION.
041100*
041200 BA010-Load-Yield-Curve      SECTION.
041300***********************************
041400*
041500*    U1 - READS THE WHOLE YIELD-CURVE HISTORY FILE INTO WS-CURVE-TABLE,
041600*    SORTED AS SUPPLIED (DATE THEN TENOR).
041700*
041800     PERFORM  BA011-Read-Curve-Loop THRU BA011-Exit.
041900*
042000 BA010-Exit.  EXIT SECTION.
042100*
042200 BA011-Read-Curve-Loop.
042300     READ     RK-Curve-File.
042400     IF       RK-Curve-Status = "10"
042500              GO TO BA011-Exit
042600     END-IF.
042700     IF       RK-Curve-Status NOT = "00"
042800              GO TO BA011-Exit
042900     END-IF.
043000     ADD      1 TO WS-Curve-Count.
043100     SET      WS-Curve-Ix TO WS-Curve-Count.
043200     MOVE     RK-Curve-Date       TO WS-Curve-Ent-Date (WS-Curve-Ix).
043300     MOVE     RK-Curve-Instr-Name TO WS-Curve-Ent-Instr (WS-Curve-Ix).
043400     MOVE     RK-Curve-Tenor-Mon  TO WS-Curve-Ent-Tenor (WS-Curve-Ix).
043500     MOVE     RK-Curve-Yield      TO WS-Curve-Ent-Yield (WS-Curve-Ix).
043600     GO TO    BA011-Read-Curve-Loop.
043700*
043800*    (READ ABOVE IS A PLAIN SEQUENTIAL READ - RK-CURVE-FILE IS LINE
043900*    SEQUENTIAL, SO THE FILE-STATUS CHECK ABOVE CARRIES THE EOF TEST.)
044000 BA011-Exit.  EXIT.
044100*
044200 BA020-Fetch-Date-Range      SECTION.
044300***********************************
044400*
044500*    U1 - SELECTS CURVE RECORDS WHOSE INSTRUMENT-NAME MATCHES AND
044600*    WHOSE DATE FALLS IN THE WS-FETCH-START-STR/WS-FETCH-END-STR
044700*    RANGE (STRING COMPARE ON YYYY-MM-DD IS CHRONOLOGICAL); WRITES
044800*    THEM TO THE EXTRACT FILE AND, PER WS-FETCH-DEST, ALSO LOADS
044900*    THE AS-OF CURVE TABLE (DEST 1) OR THE U2A RANGE TABLE (DEST 2).
045000*
045100     PERFORM  BA021-Scan-One-Curve-Entry THRU BA021-Exit
045200              VARYING WS-Curve-Ix FROM 1 BY 1
045300              UNTIL WS-Curve-Ix > WS-Curve-Count.
045400*
045500 BA020-Exit.  EXIT SECTION.
045600*
045700 BA021-Scan-One-Curve-Entry.
045800     IF       WS-Curve-Ent-Instr (WS-Curve-Ix) NOT = RK-PR1-Curve-Name
045900              GO TO BA021-Exit
046000     END-IF.
046100     IF       WS-Curve-Ent-Date (WS-Curve-Ix) < WS-Fetch-Start-Str OR
046200              WS-Curve-Ent-Date (WS-Curve-Ix) > WS-Fetch-End-Str
046300              GO TO BA021-Exit
046400     END-IF.
046500     MOVE     WS-Curve-Ent-Date  (WS-Curve-Ix) TO RK-Curve-Date
046600                                                   OF RK-Fetch-Record.
046700     MOVE     WS-Curve-Ent-Instr (WS-Curve-Ix) TO RK-Curve-Instr-Name
046800                                                   OF RK-Fetch-Record.
046900     MOVE     WS-Curve-Ent-Tenor (WS-Curve-Ix) TO RK-Curve-Tenor-Mon
047000                                                   OF RK-Fetch-Record.
047100     MOVE     WS-Curve-Ent-Yield (WS-Curve-Ix) TO RK-Curve-Yield
047200                                                   OF RK-Fetch-Record.
047300     WRITE    RK-Fetch-Record.
047400*
047500     IF       WS-Fetch-Dest = 1
047600              ADD  1 TO WS-Asof-Curve-Count
047700              SET  WS-Asof-Ix TO WS-Asof-Curve-Count
047800              COMPUTE WS-Asof-Tenor-Yrs (WS-Asof-Ix) =
047900                      WS-Curve-Ent-Tenor (WS-Curve-Ix) / 12
048000              MOVE WS-Curve-Ent-Yield (WS-Curve-Ix)
048100                      TO WS-Asof-Yield (WS-Asof-Ix)
048200     ELSE
048300              ADD  1 TO WS-Range-Curve-Count
048400              SET  WS-Range-Ix TO WS-Range-Curve-Count
048500              MOVE WS-Curve-Ent-Date (WS-Curve-Ix)
048600                      TO WS-Range-Ent-Date (WS-Range-Ix)
048700              MOVE WS-Curve-Ent-Tenor (WS-Curve-Ix)
048800                      TO WS-Range-Ent-Tenor (WS-Range-Ix)
048900              MOVE WS-Curve-Ent-Yield (WS-Curve-Ix)
049000                      TO WS-Range-Ent-Yield (WS-Range-Ix)
049100     END-IF.
049200*
049300 BA021-Exit.  EXIT.
049400*
049500 CA010-Build-Portfolio       SECTION.
049600***********************************
049700*
049800*    U2 - READS THE INSTRUMENT FILE INTO RK-POSITION-TABLE AND
049900*    APPLIES THE EQUAL-WEIGHT SCHEME.
050000*
050100     PERFORM  CA011-Read-Instrument-Loop THRU CA011-Exit.
050200     PERFORM  CA012-Weight-One-Position THRU CA012-Exit
050300              VARYING WS-Pos-Ix2 FROM 1 BY 1
050400              UNTIL WS-Pos-Ix2 > RK-Position-Count.
050500*
050600 CA010-Exit.  EXIT SECTION.
050700*
050800 CA011-Read-Instrument-Loop.
050900     READ     RK-Instrument-File.
051000     IF       RK-Inst-Status = "10"
051100              GO TO CA011-Exit
051200     END-IF.
051300     IF       RK-Inst-Status NOT = "00"
051400              GO TO CA011-Exit
051500     END-IF.
051600     ADD      1 TO RK-Position-Count.
051700     SET      RK-Pos-Ix TO RK-Position-Count.
051800     MOVE     Inst-Cusip            TO Pos-Cusip (RK-Pos-Ix).
051900     MOVE     Inst-Issuer           TO Pos-Issuer (RK-Pos-Ix).
052000     MOVE     Inst-Face-Value       TO Pos-Face-Value (RK-Pos-Ix).
052100     MOVE     Inst-Coupon-Rate      TO Pos-Coupon-Rate (RK-Pos-Ix).
052200     MOVE     Inst-Coupon-Freq      TO Pos-Coupon-Freq (RK-Pos-Ix).
052300     MOVE     Inst-Years-To-Mat     TO Pos-Years-To-Mat (RK-Pos-Ix).
052400     MOVE     Inst-Next-Coupon-Date TO Pos-Next-Coupon-Date (RK-Pos-Ix).
052500     MOVE     Inst-Maturity-Date    TO Pos-Maturity-Date (RK-Pos-Ix).
052600     MOVE     Inst-Last-Price       TO Pos-Last-Price (RK-Pos-Ix).
052700     GO TO    CA011-Read-Instrument-Loop.
052800 CA011-Exit.  EXIT.
052900*
053000 CA012-Weight-One-Position.
053100*
053200*    WEIGHT = 1/N, MARKET-VALUE = WEIGHT * TOTAL-FUND (2 DP),
053300*    QUANTITY = MARKET-VALUE / LAST-PRICE (4 DP).
053400*
053500     COMPUTE  Pos-Weight (WS-Pos-Ix2) ROUNDED =
053600              1 / RK-Position-Count.
053700     COMPUTE  Pos-Market-Value (WS-Pos-Ix2) ROUNDED =
053800              Pos-Weight (WS-Pos-Ix2) * RK-PR1-Total-Fund.
053900     COMPUTE  Pos-Quantity (WS-Pos-Ix2) ROUNDED =
054000              Pos-Market-Value (WS-Pos-Ix2) / Pos-Last-Price (WS-Pos-Ix2).
054100*
054200 CA012-Exit.  EXIT.
054300*
054400 CA015-Print-Portfolio-Snapshot   SECTION.
054500*****************************************
054600*
054700     MOVE     ZERO TO WS-Total-Market-Value.
054800     INITIATE Portfolio-Snapshot-Report.
054900     PERFORM  CA016-Generate-One-Snapshot THRU CA016-Exit
055000              VARYING WS-Pos-Ix2 FROM 1 BY 1
055100              UNTIL WS-Pos-Ix2 > RK-Position-Count.
055200     TERMINATE Portfolio-Snapshot-Report.
055300*
055400 CA015-Exit.  EXIT SECTION.
055500*
055600 CA016-Generate-One-Snapshot.
055700     ADD      Pos-Market-Value (WS-Pos-Ix2) TO WS-Total-Market-Value.
055800     GENERATE Snapshot-Detail.
055900 CA016-Exit.  EXIT.
056000*
056100 CA020-Yield-Change-Report   SECTION.
056200***********************************
056300*
056400*    U2A - WALKS THE RANGE CURVE TABLE ONE DATE-GROUP AT A TIME
056500*    (THE TABLE IS SORTED BY DATE THEN TENOR, SO A DATE-GROUP IS A
056600*    RUN OF ADJACENT ENTRIES SHARING THE SAME DATE).
056700*
056800     MOVE     "N" TO WS-Yld-Chg-Has-Prior.
056900     MOVE     1   TO WS-Yld-Chg-Group-Lo.
057000     INITIATE Yield-Change-Report.
057100     PERFORM  CA021-Process-One-Date-Group THRU CA021-Exit
057200              UNTIL WS-Yld-Chg-Group-Lo > WS-Range-Curve-Count.
057300     TERMINATE Yield-Change-Report.
057400*
057500 CA020-Exit.  EXIT SECTION.
057600*
057700 CA021-Process-One-Date-Group.
057800*
057900*    FINDS THE END OF THE CURRENT DATE-GROUP.
058000*
058100     MOVE     WS-Yld-Chg-Group-Lo TO WS-Yld-Chg-Group-Hi.
058200     PERFORM  CA022-Extend-Group THRU CA022-Exit
058300              UNTIL WS-Yld-Chg-Group-Hi >= WS-Range-Curve-Count OR
058400                    WS-Range-Ent-Date (WS-Yld-Chg-Group-Hi + 1) NOT =
058500                    WS-Range-Ent-Date (WS-Yld-Chg-Group-Lo).
058600*
058700     MOVE     ZERO TO WS-Yld-Chg-Port-Yield.
058800     PERFORM  CA023-Add-One-Position-Yield THRU CA023-Exit
058900              VARYING WS-Pos-Ix2 FROM 1 BY 1
059000              UNTIL WS-Pos-Ix2 > RK-Position-Count.
059100*
059200     IF       WS-Yld-Chg-Is-Prior
059300              COMPUTE WS-Yld-Chg-Delta =
059400                      WS-Yld-Chg-Port-Yield - WS-Yld-Chg-Prior-Yield
059500     ELSE
059600              MOVE ZERO TO WS-Yld-Chg-Delta
059700              MOVE "Y"  TO WS-Yld-Chg-Has-Prior
059800     END-IF.
059900*
060000     MOVE     WS-Range-Ent-Date (WS-Yld-Chg-Group-Lo) TO WS-Cflo-Date-Str.
060100     GENERATE Yield-Change-Detail.
060200     MOVE     WS-Yld-Chg-Port-Yield TO WS-Yld-Chg-Prior-Yield.
060300     COMPUTE  WS-Yld-Chg-Group-Lo = WS-Yld-Chg-Group-Hi + 1.
060400*
060500 CA021-Exit.  EXIT.
060600*
060700 CA022-Extend-Group.
060800     ADD      1 TO WS-Yld-Chg-Group-Hi.
060900 CA022-Exit.  EXIT.
061000*
061100 CA023-Add-One-Position-Yield.
061200*
061300*    MATCHES THIS POSITION'S MATURITY (IN MONTHS) TO A CURVE TENOR
061400*    WITHIN THE CURRENT DATE-GROUP AND ACCUMULATES WEIGHT * YIELD.
061500*
061600     COMPUTE  WS-Yld-Chg-Match-Tenor =
061700              Pos-Years-To-Mat (WS-Pos-Ix2) * 12.
061800     MOVE     "N" TO WS-Record-Found.
061900     MOVE     WS-Yld-Chg-Group-Lo TO WS-Yld-Chg-Ix.
062000     PERFORM  CA024-Test-One-Tenor THRU CA024-Exit
062100              VARYING WS-Yld-Chg-Ix FROM WS-Yld-Chg-Group-Lo BY 1
062200              UNTIL WS-Yld-Chg-Ix > WS-Yld-Chg-Group-Hi OR
062300                    WS-Record-Was-Found.
062400*
062500 CA023-Exit.  EXIT.
062600*
062700 CA024-Test-One-Tenor.
062800     IF       WS-Range-Ent-Tenor (WS-Yld-Chg-Ix) = WS-Yld-Chg-Match-Tenor
062900              COMPUTE WS-Yld-Chg-Port-Yield =
063000                      WS-Yld-Chg-Port-Yield +
063100                      (Pos-Weight (WS-Pos-Ix2) *
063200                       WS-Range-Ent-Yield (WS-Yld-Chg-Ix))
063300              MOVE "Y" TO WS-Record-Found
063400     END-IF.
063500 CA024-Exit.  EXIT.
063600*
063700 DA000-Per-Instrument-Loop.
063800*
063900*    U3 THROUGH U6 - ONE PASS PER POSITION: SOLVE YTM, GENERATE THE
064000*    CASHFLOW SCHEDULE, COMPUTE SENSITIVITIES, PRINT THE DV01 LINE.
064100*
064200     PERFORM  DA020-Solve-Ytm            THRU DA020-Exit.
064300     PERFORM  DA030-Generate-Cashflows   THRU DA030-Exit.
064400     PERFORM  DA040-Compute-Sensitivities THRU DA040-Exit.
064500     PERFORM  DA050-Print-Dv01-Line      THRU DA050-Exit.
064600*
064700 DA000-Exit.  EXIT.
064800*
064900 DA020-Solve-Ytm.
065000*
065100*    U3 - NEWTON-RAPHSON, START Y0 = COUPON RATE.  F(Y) = PRICE - P;
065200*    THE DERIVATIVE IS A SMALL-STEP NUMERIC ONE (STEP 0.000001) SO
065300*    RKPRICE NEEDS NO SEPARATE DERIVATIVE ENTRY POINT.
065400*
065500     MOVE     Pos-Coupon-Rate (WS-Pos-Ix2) TO WS-Ytm-Y.
065600     MOVE     "N" TO WS-Ytm-Converged.
065700     MOVE     ZERO TO WS-Ytm-Iter.
065800     COMPUTE  WS-Price-Periods =
065900              Pos-Years-To-Mat (WS-Pos-Ix2) * Pos-Coupon-Freq (WS-Pos-Ix2).
066000     MOVE     Pos-Face-Value (WS-Pos-Ix2)  TO WS-Price-Face.
066100     MOVE     Pos-Coupon-Rate (WS-Pos-Ix2) TO WS-Price-Coupon-Rate.
066200     MOVE     Pos-Coupon-Freq (WS-Pos-Ix2) TO WS-Price-Freq.
066300*
066400     PERFORM  DA021-Newton-Step THRU DA021-Exit
066500              UNTIL WS-Ytm-Is-Converged OR WS-Ytm-Iter > 1000.
066600     MOVE     WS-Ytm-Y TO Pos-Last-Yield (WS-Pos-Ix2).
066700*
066800 DA020-Exit.  EXIT.
066900*
067000 DA021-Newton-Step.
067100     ADD      1 TO WS-Ytm-Iter.
067200     MOVE     WS-Ytm-Y TO WS-Price-Yield.
067300     CALL     "RKPRICE" USING WS-Price-Linkage.
067400     COMPUTE  WS-Ytm-Fy =
067500              Pos-Last-Price (WS-Pos-Ix2) - WS-Price-Result.
067600*
067700     ADD      0.000001 TO WS-Price-Yield.
067800     CALL     "RKPRICE" USING WS-Price-Linkage.
067900     COMPUTE  WS-Ytm-Fy-Bump =
068000              Pos-Last-Price (WS-Pos-Ix2) - WS-Price-Result.
068100     COMPUTE  WS-Ytm-Deriv = (WS-Ytm-Fy-Bump - WS-Ytm-Fy) / 0.000001.
068200*
068300     IF       WS-Ytm-Deriv = ZERO
068400              MOVE "Y" TO WS-Ytm-Converged
068500              GO TO DA021-Exit
068600     END-IF.
068700     COMPUTE  WS-Ytm-Delta = WS-Ytm-Fy / WS-Ytm-Deriv.
068800     COMPUTE  WS-Ytm-Y = WS-Ytm-Y - WS-Ytm-Delta.
068900     PERFORM  DA022-Test-Convergence THRU DA022-Exit.
069000*
069100 DA021-Exit.  EXIT.
069200*
069300 DA022-Test-Convergence.
069400*
069500*    CONVERGED WHEN |F(Y)| < 0.000001 OR |DELTA-Y| < 0.00000001 -
069600*    NO FUNCTION ABS AVAILABLE, SO BOTH TESTS ARE WRITTEN AS A PAIR
069700*    OF RANGE COMPARISONS.
069800*
069900     IF       WS-Ytm-Fy >= -0.000001 AND WS-Ytm-Fy <= 0.000001
070000              MOVE "Y" TO WS-Ytm-Converged
070100     END-IF.
070200     IF       WS-Ytm-Delta >= -0.00000001 AND
070300              WS-Ytm-Delta <= 0.00000001
070400              MOVE "Y" TO WS-Ytm-Converged
070500     END-IF.
070600*
070700 DA022-Exit.  EXIT.
070800*
070900 DA030-Generate-Cashflows.
071000*
071100*    U5 - ROLLS THE COUPON DATE FORWARD FROM NEXT-COUPON-DATE TO
071200*    MATURITY-DATE, THEN A FINAL REDEMPTION FLOW ON MATURITY-DATE.
071300*
071400     COMPUTE  WS-Cflo-Months-Per-Cpn = 12 / Pos-Coupon-Freq (WS-Pos-Ix2).
071500     MOVE     ZERO TO WS-Cflo-Cusip-Total.
071600     MOVE     Pos-Cusip (WS-Pos-Ix2) TO WS-Cflo-Cusip-Code.
071700     MOVE     Pos-Next-Coupon-Date (WS-Pos-Ix2) TO WS-Cflo-Date-Str.
071800*
071900     PERFORM  DA031-Generate-One-Coupon THRU DA031-Exit
072000              UNTIL WS-Cflo-Date-Str > Pos-Maturity-Date (WS-Pos-Ix2).
072100*
072200     MOVE     Pos-Maturity-Date (WS-Pos-Ix2) TO WS-Cflo-Date-Str.
072300     MOVE     Pos-Face-Value (WS-Pos-Ix2)    TO WS-Cflo-Per-Unit.
072400     PERFORM  DA033-Price-One-Flow THRU DA033-Exit.
072500*
072600     ADD      WS-Cflo-Cusip-Total TO WS-Cflo-Grand-Total.
072700*
072800*    CASHFLOW-CUSIP-TOTAL ITSELF IS A CONTROL FOOTING - IT IS NOT
072900*    GENERATED HERE; THE REPORT WRITER FIRES IT AUTOMATICALLY WHEN
073000*    WS-CFLO-CUSIP-CODE CHANGES ON THE NEXT DETAIL, OR AT TERMINATE
073100*    FOR THE LAST CUSIP.
073200*
073300 DA030-Exit.  EXIT.
073400*
073500 DA031-Generate-One-Coupon.
073600     COMPUTE  WS-Cflo-Per-Unit =
073700              Pos-Face-Value (WS-Pos-Ix2) * Pos-Coupon-Rate (WS-Pos-Ix2).
073800     PERFORM  DA033-Price-One-Flow THRU DA033-Exit.
073900*
074000     MOVE     WS-Cflo-Date-Str TO WS-Date-In.
074100     MOVE     WS-Cflo-Months-Per-Cpn TO WS-Date-Months-Add.
074200     MOVE     3 TO WS-Date-Function.
074300     CALL     "RKDATE" USING WS-Date-Linkage.
074400     MOVE     WS-Date-Out TO WS-Cflo-Date-Str.
074500*
074600 DA031-Exit.  EXIT.
074700*
074800 DA033-Price-One-Flow.
074900*
075000*    COMMON TO BOTH A COUPON FLOW AND THE FINAL REDEMPTION FLOW -
075100*    TIME-IN-YEARS, ZERO RATE LOOKUP, CASHFLOW-AMOUNT, PRINT LINE.
075200*
075300     MOVE     1 TO WS-Date-Function.
075400     MOVE     WS-As-Of-Date-Str TO WS-Date-In.
075500     CALL     "RKDATE" USING WS-Date-Linkage.
075600     MOVE     WS-Date-Day-Number TO WS-Cflo-Asof-Days.
075700*
075800     MOVE     WS-Cflo-Date-Str TO WS-Date-In.
075900     CALL     "RKDATE" USING WS-Date-Linkage.
076000     MOVE     WS-Date-Day-Number TO WS-Cflo-Flow-Days.
076100*
076200     COMPUTE  WS-Cflo-Days = WS-Cflo-Flow-Days - WS-Cflo-Asof-Days.
076300     COMPUTE  WS-Cflo-Time-Years ROUNDED = WS-Cflo-Days / 365.
076400*
076500     MOVE     WS-Asof-Curve-Count TO WS-Intrp-Tenor-Count.
076600     MOVE     WS-Asof-Curve-Count TO WS-Intrp-Rate-Count.
076700     PERFORM  DA034-Load-One-Knot THRU DA034-Exit
076800              VARYING WS-Asof-Ix FROM 1 BY 1
076900              UNTIL WS-Asof-Ix > WS-Asof-Curve-Count.
077000     MOVE     WS-Cflo-Time-Years TO WS-Intrp-Target-X.
077100     MOVE     1 TO WS-Intrp-Function.
077200     CALL     "RKINTRP" USING WS-Intrp-Linkage.
077300     MOVE     WS-Intrp-Result-Y TO WS-Cflo-Zero-Rate.
077400*
077500     COMPUTE  WS-Cflo-Amount ROUNDED =
077600              WS-Cflo-Per-Unit * Pos-Quantity (WS-Pos-Ix2).
077700     ADD      WS-Cflo-Amount TO WS-Cflo-Cusip-Total.
077800     GENERATE Cashflow-Detail.
077900*
078000 DA033-Exit.  EXIT.
078100*
078200 DA034-Load-One-Knot.
078300     COMPUTE  WS-Intrp-Tenors (WS-Asof-Ix) =
078400              WS-Asof-Tenor-Yrs (WS-Asof-Ix).
078500     MOVE     WS-Asof-Yield (WS-Asof-Ix) TO WS-Intrp-Rates (WS-Asof-Ix).
078600 DA034-Exit.  EXIT.
078700*
078800 DA040-Compute-Sensitivities.
078900*
079000*    U6 - BUMP DY = 0.01 AROUND THE SOLVED YIELD AND REPRICE VIA
079100*    RKPRICE; MODIFIED-DURATION, DV01 AND CONVEXITY FOLLOW DIRECTLY.
079200*
079300     COMPUTE  WS-Price-Periods =
079400              Pos-Years-To-Mat (WS-Pos-Ix2) * Pos-Coupon-Freq (WS-Pos-Ix2).
079500     MOVE     Pos-Face-Value (WS-Pos-Ix2)  TO WS-Price-Face.
079600     MOVE     Pos-Coupon-Rate (WS-Pos-Ix2) TO WS-Price-Coupon-Rate.
079700     MOVE     Pos-Coupon-Freq (WS-Pos-Ix2) TO WS-Price-Freq.
079800*
079900     COMPUTE  WS-Price-Yield = Pos-Last-Yield (WS-Pos-Ix2) - 0.01.
080000     CALL     "RKPRICE" USING WS-Price-Linkage.
080100     MOVE     WS-Price-Result TO WS-Sens-Price-Down.
080200*
080300     COMPUTE  WS-Price-Yield = Pos-Last-Yield (WS-Pos-Ix2) + 0.01.
080400     CALL     "RKPRICE" USING WS-Price-Linkage.
080500     MOVE     WS-Price-Result TO WS-Sens-Price-Up.
080600*
080700     COMPUTE  Pos-Mod-Duration (WS-Pos-Ix2) ROUNDED =
080800              (WS-Sens-Price-Down - WS-Sens-Price-Up) /
080900              (2 * Pos-Last-Price (WS-Pos-Ix2) * 0.01).
081000     COMPUTE  Pos-Dv01 (WS-Pos-Ix2) ROUNDED =
081100              Pos-Mod-Duration (WS-Pos-Ix2) * 0.0001 *
081200              Pos-Last-Price (WS-Pos-Ix2).
081300     COMPUTE  Pos-Convexity (WS-Pos-Ix2) ROUNDED =
081400              (WS-Sens-Price-Down + WS-Sens-Price-Up -
081500               2 * Pos-Last-Price (WS-Pos-Ix2)) /
081600              (Pos-Last-Price (WS-Pos-Ix2) * 0.0001).
081700*
081800 DA040-Exit.  EXIT.
081900*
082000 DA050-Print-Dv01-Line       SECTION.
082100*****************************************
082200     ADD      Pos-Dv01 (WS-Pos-Ix2) TO WS-Sens-Dv01-Total.
082300     GENERATE Dv01-Detail.
082400 DA050-Exit.  EXIT SECTION.
082500*
082600 XA010-Build-Date-String.
082700*
082800*    CONVERTS THE TWO CCYYMMDD RUN-PARAMETER DATES TO YYYY-MM-DD
082900*    STRINGS FOR COMPARISON AGAINST THE CURVE AND INSTRUMENT FILES.
083000*
083100     MOVE     "YYYY-MM-DD" TO WS-As-Of-Date-Str.
083200     MOVE     WS-As-Of-Ccyymmdd (1:4) TO WS-As-Of-Date-Str (1:4).
083300     MOVE     WS-As-Of-Ccyymmdd (5:2) TO WS-As-Of-Date-Str (6:2).
083400     MOVE     WS-As-Of-Ccyymmdd (7:2) TO WS-As-Of-Date-Str (9:2).
083500*
083600     MOVE     "YYYY-MM-DD" TO WS-Hist-Start-Date-Str.
083700     MOVE     WS-Hist-Start-Ccyymmdd (1:4) TO WS-Hist-Start-Date-Str (1:4).
083800     MOVE     WS-Hist-Start-Ccyymmdd (5:2) TO WS-Hist-Start-Date-Str (6:2).
083900     MOVE     WS-Hist-Start-Ccyymmdd (7:2) TO WS-Hist-Start-Date-Str (9:2).
084000*
084100 XA010-Exit.  EXIT.
084200*
084300 REPORT SECTION.
084400***************
084500*
084600 RD  Portfolio-Snapshot-Report
084700     CONTROL      FINAL
084800     PAGE LIMIT    56
084900     HEADING       1
085000     FIRST DETAIL  5
085100     LAST  DETAIL  54.
085200*
085300 01  Snap-Head-1     TYPE PAGE HEADING.
085400     03  LINE 1.
085500         05  COL  1     PIC X(30)  VALUE "RK000 - PORTFOLIO SNAPSHOT".
085600         05  COL 60     PIC X(20)  SOURCE RK-PR1-Curve-Name.
085700         05  COL 100    PIC ZZZ,ZZZ,ZZ9.99 SOURCE RK-PR1-Total-Fund.
085800     03  LINE 3.
085900         05  COL  1     VALUE
086000             "CUSIP    ISSUER               WEIGHT    QUANTITY   MARKET-VALUE".
086100*
086200 01  Snapshot-Detail      TYPE DETAIL.
086300     03  LINE PLUS 1.
086400         05  COL  1     PIC X(9)      SOURCE Pos-Cusip (WS-Pos-Ix2).
086500         05  COL 11     PIC X(20)     SOURCE Pos-Issuer (WS-Pos-Ix2).
086600         05  COL 32     PIC 0.999999  SOURCE Pos-Weight (WS-Pos-Ix2).
086700         05  COL 42     PIC 9(9).9999 SOURCE Pos-Quantity (WS-Pos-Ix2).
086800         05  COL 58     PIC ZZZ,ZZZ,ZZ9.99 SOURCE Pos-Market-Value (WS-Pos-Ix2).
086900*
087000 01  Snap-Foot-Final  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
087100     03  COL  1            PIC X(20) VALUE "TOTAL MARKET VALUE:".
087200     03  COL 22            PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-Total-Market-Value.
087300*
087400 RD  Yield-Change-Report
087500     CONTROL      FINAL
087600     PAGE LIMIT    56
087700     HEADING       1
087800     FIRST DETAIL  5
087900     LAST  DETAIL  54.
088000*
088100 01  Yield-Change-Head    TYPE PAGE HEADING.
088200     03  LINE 1.
088300         05  COL  1     PIC X(36) VALUE
088400             "RK000 - DAILY PORTFOLIO YIELD CHANGE".
088500     03  LINE 3.
088600         05  COL  1                VALUE "DATE        PORTFOLIO-YIELD  DELTA-YIELD".
088700*
088800 01  Yield-Change-Detail  TYPE DETAIL.
088900     03  LINE PLUS 1.
089000         05  COL  1     PIC X(10)     SOURCE WS-Cflo-Date-Str.
089100         05  COL 14     PIC 9.999999  SOURCE WS-Yld-Chg-Port-Yield.
089200         05  COL 32     PIC S9.999999 SOURCE WS-Yld-Chg-Delta.
089300*
089400 RD  Cashflow-Report
089500     CONTROL      FINAL WS-Cflo-Cusip-Code
089600     PAGE LIMIT    56
089700     HEADING       1
089800     FIRST DETAIL  5
089900     LAST  DETAIL  54.
090000*
090100 01  Cflo-Head-1     TYPE PAGE HEADING.
090200     03  LINE 1.
090300         05  COL  1     PIC X(30) VALUE "RK000 - CASHFLOW SCHEDULE".
090400     03  LINE 3.
090500         05  COL  1     VALUE
090600             "CUSIP    CASHFLOW-DATE   CASHFLOW-AMOUNT      ZERO-RATE".
090700*
090800 01  Cashflow-Detail      TYPE DETAIL.
090900     03  LINE PLUS 1.
091000         05  COL  1     PIC X(9)       SOURCE Pos-Cusip (WS-Pos-Ix2).
091100         05  COL 11     PIC X(10)      SOURCE WS-Cflo-Date-Str.
091200         05  COL 24     PIC ZZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-Cflo-Amount.
091300         05  COL 44     PIC 9.999999   SOURCE WS-Cflo-Zero-Rate.
091400*
091500 01  Cashflow-Cusip-Total TYPE CONTROL FOOTING WS-Cflo-Cusip-Code LINE PLUS 2.
091600     03  COL  1            PIC X(20) VALUE "CUSIP TOTAL:".
091700     03  COL 24            PIC ZZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-Cflo-Cusip-Total.
091800*
091900 01  Cflo-Foot-Final  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
092000     03  COL  1            PIC X(20) VALUE "GRAND TOTAL:".
092100     03  COL 24            PIC ZZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-Cflo-Grand-Total.
092200*
092300 RD  Dv01-Report
092400     CONTROL      FINAL
092500     PAGE LIMIT    56
092600     HEADING       1
092700     FIRST DETAIL  5
092800     LAST  DETAIL  54.
092900*
093000 01  Dv01-Head-1     TYPE PAGE HEADING.
093100     03  LINE 1.
093200         05  COL  1     PIC X(30) VALUE "RK000 - SENSITIVITY (DV01) REPORT".
093300         05  COL 60     PIC X(10) SOURCE WS-As-Of-Date-Str.
093400     03  LINE 3.
093500         05  COL  1     VALUE
093600             "CUSIP    ISSUER      COUPON  MATURITY    MARKET-VALUE  LAST-YIELD".
093700         05  COL 80     VALUE
093800             "MOD-DUR      DV01    CONVEXITY".
093900*
094000 01  Dv01-Detail          TYPE DETAIL.
094100     03  LINE PLUS 1.
094200         05  COL  1     PIC X(9)        SOURCE Pos-Cusip (WS-Pos-Ix2).
094300         05  COL 11     PIC X(20)       SOURCE Pos-Issuer (WS-Pos-Ix2).
094400         05  COL 32     PIC 9.999999    SOURCE Pos-Coupon-Rate (WS-Pos-Ix2).
094500         05  COL 44     PIC X(10)       SOURCE Pos-Maturity-Date (WS-Pos-Ix2).
094600         05  COL 56     PIC ZZZ,ZZZ,ZZ9.99 SOURCE Pos-Market-Value (WS-Pos-Ix2).
094700         05  COL 71     PIC 9.999999    SOURCE Pos-Last-Yield (WS-Pos-Ix2).
094800         05  COL 83     PIC 999.999999  SOURCE Pos-Mod-Duration (WS-Pos-Ix2).
094900         05  COL 96     PIC ZZZ,ZZ9.999999 SOURCE Pos-Dv01 (WS-Pos-Ix2).
095000         05  COL 112    PIC 99999.999999   SOURCE Pos-Convexity (WS-Pos-Ix2).
095100*
095200 01  Dv01-Foot-Final  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
095300     03  COL  1            PIC X(30) VALUE "GRAND TOTAL DV01:".
095400     03  COL 32            PIC ZZZ,ZZ9.999999 SOURCE WS-Sens-Dv01-Total.
095500*
