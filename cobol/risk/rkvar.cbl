000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400*****************************************************************
000500*                                                                *
000600*                 RK Historical VaR + Risk Summary               *
000700*                                                                *
000800*****************************************************************
000900*
001000 PROGRAM-ID.         RKVAR.
001100*
001200 AUTHOR.             V B COEN.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - RK RISK BATCH MODULE.
001500*
001600 DATE-WRITTEN.       24/10/1982.
001700*
001800 DATE-COMPILED.      SEE PROG-NAME IN WS.
001900*
002000 SECURITY.           COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
002100*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002200*                     SEE THE FILE COPYING FOR DETAILS.
002300*
002400*     REMARKS.            HISTORICAL-SIMULATION VALUE-AT-RISK (U7).
002500*                         RUNS EVERY CONFIGURED (N-DAY, PERCENTILE)
002600*                         PAIR FROM RKPR1 OVER THE PORTFOLIO P AND L
002700*                         HISTORY, BUILDS THE LAGGED N-DAY SERIES,
002800*                         TAKES THE EMPIRICAL QUANTILE AS THE VAR
002900*                         VALUE AND FINDS THE CLOSEST SCENARIO, AND
003000*                         WRITES A SUMMARY LINE PLUS A VAR DETAIL LINE
003100*                         PER RUN TO THE SHARED RISK-REPORT FILE. RUN
003200*                         AS THE SECOND STEP OF THE NIGHTLY CHAIN,
003300*                         AFTER RK000.  RKOPT (THIRD STEP) APPENDS THE
003400*                         OPTIMISATION RESULT LINE TO THE SAME FILE.
003500*
003600*     CALLED MODULES.     NONE.
003700*
003800*     FILES USED.         RKPR1.   RUN PARAMETERS - VAR RUN TABLE.
003900*                         RKPNL.   PORTFOLIO P AND L HISTORY.
004000*                         RKRPT.   RISK REPORT (OPENED OUTPUT HERE,
004100*                                  RKOPT LATER EXTENDS IT).
004200*
004300*     ERROR MESSAGES USED.
004400* SYSTEM WIDE:
004500*                         SY001.
004600* PROGRAM SPECIFIC:
004700*                         RK001 - RK006.
004800*
004900*  CHANGES:
005000*  24/10/25 VBC - 1.0.00 CREATED - STARTED CODING FROM PYRGSTR, KEEPING
005100*                        THE OPEN-FILES/ERROR-DISPLAY SKELETON BUT
005200*                        DROPPING THE SCREEN SIZING AND CRT ACCEPT -
005300*                        THIS IS A BATCH STEP, NOT A TERMINAL PROGRAM.
005400*  29/10/25 VBC -    .01 P AND L HISTORY LOAD AND N-DAY LAG-10 SERIES
005500*                        BUILD ADDED.
005600*  05/11/25 VBC -    .02 EMPIRICAL QUANTILE (INSERTION SORT + LINEAR
005700*                        INTERPOLATION BETWEEN ORDER STATISTICS) AND
005800*                        CLOSEST-SCENARIO SCAN ADDED.
005900*  13/11/25 VBC -    .03 SUMMARY LINE + VAR DETAIL LINE WRITTEN TO
006000*                        RKRPT FOR EACH CONFIGURED RUN.
006100*  22/11/25 VBC -    .04 N = 1 SPECIAL CASE - SERIES IS THE DAILY
006200*                        P AND L AS READ, NO LAG APPLIED (RISK DESK
006300*                        TICKET RK-121 - THE LAG-10 BUILD WAS WRONGLY
006400*                        APPLIED TO 1-DAY RUNS TOO).
006500*  28/11/25 VBC -    .05 Y2K - DATES CARRY A FULL 4-DIGIT CENTURY
006600*                        THROUGHOUT (PNL-DATE WAS ALREADY CCYY-MM-DD
006700*                        SO NO RECORD LAYOUT CHANGE WAS NEEDED).
006800*
006900*  *************************************************************************
007000*  COPYRIGHT NOTICE.
007100*  ****************
007200*
007300*  THIS FILE IS PART OF THE RK FIXED-INCOME RISK BATCH MODULE, BUILT
007400*  ON THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM CHASSIS AND IS
007500*  COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
007600*
007700*  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3 AND
007800*  LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A BUSINESS,
007900*  BUT EXCLUDING REPACKAGING OR RESALE.
008000*
008100*  DISTRIBUTED IN THE HOPE IT WILL BE USEFUL BUT WITHOUT ANY
008200*  WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
008300*  OR FITNESS FOR A PARTICULAR PURPOSE.
008400*  *************************************************************************
008500*
008600 ENVIRONMENT DIVISION.
008700*================================
008800*
008900 COPY "envdiv.cob".
009000 INPUT-OUTPUT         SECTION.
009100 FILE-CONTROL.
009200 COPY "selrkpr1.cob".
009300 COPY "selrkpnl.cob".
009400 COPY "selrkrpt.cob".
009500*
009600 DATA                 DIVISION.
009700*================================
009800 FILE SECTION.
009900*
010000 COPY "fdrkpr1.cob".
010100 COPY "fdrkpnl.cob".
010200 COPY "fdrkrpt.cob".
010300*
010400 WORKING-STORAGE      SECTION.
010500*-----------------------
010600 77  PROG-NAME             PIC X(15) VALUE "RKVAR   (1.0.05)".
010700*
010800 01  WS-Status-Data.
010900     03  RK-PR1-Status      PIC XX.
011000     03  RK-Pnl-Status      PIC XX.
011100     03  RK-Rpt-Status      PIC XX.
011200     03  WS-Eval-Msg        PIC X(36)   VALUE SPACES.
011300     03  FILLER             PIC X(10)   VALUE SPACES.
011400*
011500 01  RRN                    PIC 9(4)   COMP VALUE 1.
011600*                                            *  RELATIVE KEY, RK-PARAM1-FILE
011700*
011800 COPY "wsrkpr1.cob".
011900*
012000 01  WS-Pnl-Table.
012100     03  WS-Pnl-Entry           OCCURS 400 INDEXED BY WS-Pnl-Ix.
012200         05  WS-Pnl-Ent-Date         PIC X(10).
012300         05  WS-Pnl-Ent-Amount       PIC S9(11)V99 COMP-3.
012400         05  FILLER                  PIC X(05).
012500 01  WS-Pnl-Ent-Date-R  REDEFINES WS-Pnl-Table.
012600*
012700*    CENTURY-BREAKDOWN VIEW OF THE CURRENT READ RECORD'S DATE, KEPT
012800*    ONLY SO A BAD OR BLANK CENTURY CAN BE CAUGHT ON LOAD (RISK DESK
012900*    TICKET RK-121 FOLLOW-UP).
013000*
013100     03  WS-Pnl-Chk-Entry       OCCURS 400.
013200         05  WS-Pnl-Chk-CCYY         PIC 9(04).
013300         05  FILLER                  PIC X(01).
013400         05  WS-Pnl-Chk-MM            PIC 9(02).
013500         05  FILLER                  PIC X(01).
013600         05  WS-Pnl-Chk-DD            PIC 9(02).
013700         05  FILLER                  PIC X(12).
013800 01  WS-Pnl-Count               PIC S9(5) COMP VALUE ZERO.
013900*
014000 01  WS-Series-Table.
014100     03  WS-Series-Entry        OCCURS 400 INDEXED BY WS-Series-Ix.
014200         05  WS-Series-Date          PIC X(10).
014300         05  WS-Series-Value         PIC S9(11)V99 COMP-3.
014400         05  FILLER                  PIC X(05).
014500 01  WS-Series-Count             PIC S9(5) COMP VALUE ZERO.
014600*
014700 01  WS-Sorted-Table.
014800     03  WS-Sorted-Entry         OCCURS 400 INDEXED BY WS-Sorted-Ix.
014900         05  WS-Sorted-Value          PIC S9(11)V99 COMP-3.
015000         05  FILLER                   PIC X(05).
015100*
015200 01  WS-Var-Work.
015300     03  WS-Var-Run-Ix            PIC S9(3) COMP.
015400     03  WS-Var-N                 PIC S9(5) COMP.
015500     03  WS-Var-N-Disp             PIC 999.
015600     03  WS-Var-P                 PIC S9V9(4) COMP-3.
015700     03  WS-Var-Pct               PIC S9(3)V9(2) COMP-3.
015800     03  WS-Var-Pct-Int           PIC 999.
015900     03  WS-Var-K                 PIC S9(5)V9(6) COMP-3.
016000     03  WS-Var-K-Floor           PIC S9(5)      COMP.
016100     03  WS-Var-K-Frac            PIC S9(5)V9(6) COMP-3.
016200     03  WS-Var-Lo-Ix             PIC S9(5)      COMP.
016300     03  WS-Var-Hi-Ix             PIC S9(5)      COMP.
016400     03  WS-Var-Lo-Value          PIC S9(11)V99  COMP-3.
016500     03  WS-Var-Hi-Value          PIC S9(11)V99  COMP-3.
016600     03  WS-Var-Value             PIC S9(11)V99  COMP-3.
016700     03  WS-Scenario-Best-Diff    PIC S9(11)V99  COMP-3.
016800     03  WS-Scenario-This-Diff    PIC S9(11)V99  COMP-3.
016900     03  WS-Scenario-Best-Ix      PIC S9(5)      COMP.
017000     03  WS-Scenario-Date         PIC X(10).
017100     03  WS-Scenario-Date-R  REDEFINES WS-Scenario-Date.
017200         05  WS-Scenario-CCYY         PIC 9(04).
017300         05  FILLER                   PIC X(01).
017400         05  WS-Scenario-MM           PIC 9(02).
017500         05  FILLER                   PIC X(01).
017600         05  WS-Scenario-DD           PIC 9(02).
017700     03  WS-Scenario-Pnl          PIC S9(11)V99  COMP-3.
017800     03  WS-Sort-Ix               PIC S9(5)      COMP.
017900     03  WS-Sort-Ix2              PIC S9(5)      COMP.
018000     03  WS-Sort-Temp             PIC S9(11)V99  COMP-3.
018100     03  WS-Model-Parameter       PIC X(16).
018200     03  WS-Model-Parameter-R REDEFINES WS-Model-Parameter.
018300*
018400*        COMPONENT VIEW OF THE COMPOSED VAR_TYPE^n^pp STRING.
018500*
018600         05  WS-MP-Tag                PIC X(09).
018700         05  WS-MP-N                  PIC X(03).
018800         05  WS-MP-Sep                PIC X(01).
018900         05  WS-MP-Pct                PIC X(03).
019000     03  WS-Rpt-Line              PIC X(132).
019100     03  FILLER                   PIC X(05).
019200*
019300 01  Error-Code              PIC 999.
019400*
019500 01  Error-Messages.
019600     03  SY001           PIC X(46) VALUE
019700         "SY001 ABORTING RUN - CHECK LOG AND RERUN".
019800     03  RK001           PIC X(46) VALUE
019900         "RK001 RUN-PARAMETER FILE DOES NOT EXIST -".
020000     03  RK002           PIC X(32) VALUE
020100         "RK002 READ PARAM RECORD ERROR = ".
020200     03  RK005           PIC X(31) VALUE
020300         "RK005 P AND L HISTORY NOT FOUND -".
020400     03  RK006           PIC X(31) VALUE
020500         "RK006 NO VAR RUNS CONFIGURED   -".
020600     03  FILLER          PIC X(05) VALUE SPACES.
020700*
020800 PROCEDURE DIVISION.
020900*========================================
021000*
021100 AA000-Main                  SECTION.
021200***********************************
021300     PERFORM  AA010-Open-Rk-Files.
021400     PERFORM  BA010-Load-Pnl-History.
021500     IF       RK-PR1-Var-Run-Count = ZERO
021600              DISPLAY RK006
021700              DISPLAY SY001
021800              MOVE 5 TO Error-Code
021900     ELSE
022000              PERFORM  CA010-Process-Var-Runs THRU CA010-Exit
022100                       VARYING WS-Var-Run-Ix FROM 1 BY 1
022200                       UNTIL WS-Var-Run-Ix > RK-PR1-Var-Run-Count
022300     END-IF.
022400     PERFORM  AA090-Close-Rk-Files.
022500     GOBACK.
022600*
022700 AA010-Open-Rk-Files.
022800*
022900*    CHECKS FOR AND OPENS EVERY FILE THIS STEP NEEDS; A MISSING
023000*    PARAMETER OR P AND L HISTORY FILE ABORTS THE RUN.
023100*
023200     OPEN     INPUT RK-Param1-File.
023300     IF       RK-PR1-Status NOT = "00"
023400              PERFORM ZZ040-Evaluate-Message
023500              DISPLAY RK001 " " RK-PR1-Status " " WS-Eval-Msg
023600              DISPLAY SY001
023700              MOVE 1 TO Error-Code
023800              GOBACK
023900     END-IF.
024000     MOVE     1 TO RRN.
024100     READ     RK-Param1-File KEY RRN.
024200     IF       RK-PR1-Status NOT = "00"
024300              PERFORM ZZ040-Evaluate-Message
024400              DISPLAY RK002 RK-PR1-Status " " WS-Eval-Msg
024500              DISPLAY SY001
024600              CLOSE RK-Param1-File
024700              MOVE 6 TO Error-Code
024800              GOBACK
024900     END-IF.
025000     CLOSE    RK-Param1-File.
025100*
025200     OPEN     INPUT RK-Pnl-File.
025300     IF       RK-Pnl-Status NOT = "00"
025400              PERFORM ZZ041-Evaluate-Pnl-Msg
025500              DISPLAY RK005 RK-Pnl-Status " " WS-Eval-Msg
025600              DISPLAY SY001
025700              MOVE 5 TO Error-Code
025800              GOBACK
025900     END-IF.
026000*
026100     OPEN     OUTPUT RK-Report-File.
026200     MOVE     ZERO TO WS-Pnl-Count.
026300*
026400 AA090-Close-Rk-Files.
026500     CLOSE    RK-Pnl-File RK-Report-File.
026600*
026700 AA000-Exit.  EXIT SECTION.
026800*
026900 ZZ040-Evaluate-Message      SECTION.
027000***********************************
027100     COPY "filestat.cpy" REPLACING MSG    BY WS-Eval-Msg
027200                                   STATUS BY RK-PR1-Status.
027300 ZZ040-Exit.  EXIT SECTION.
027400*
027500 ZZ041-Evaluate-Pnl-Msg      SECTION.
027600***********************************
027700     COPY "filestat.cpy" REPLACING MSG    BY WS-Eval-Msg
027800                                   STATUS BY RK-Pnl-Status.
027900 ZZ041-Exit.  EXIT SECTION.
028000*
028100 BA010-Load-Pnl-History      SECTION.
028200***********************************
028300*
028400*    READS THE ASCENDING-DATE P AND L HISTORY FILE INTO WS-PNL-TABLE.
028500*
028600     PERFORM  BA011-Read-Pnl-Loop THRU BA011-Exit.
028700*
028800 BA010-Exit.  EXIT SECTION.
028900*
029000 BA011-Read-Pnl-Loop.
029100     READ     RK-Pnl-File.
029200     IF       RK-Pnl-Status = "10"
029300              GO TO BA011-Exit
029400     END-IF.
029500     IF       RK-Pnl-Status NOT = "00"
029600              GO TO BA011-Exit
029700     END-IF.
029800     ADD      1 TO WS-Pnl-Count.
029900     SET      WS-Pnl-Ix TO WS-Pnl-Count.
030000     MOVE     Pnl-Date      TO WS-Pnl-Ent-Date (WS-Pnl-Ix).
030100     MOVE     Pnl-Daily-Pnl TO WS-Pnl-Ent-Amount (WS-Pnl-Ix).
030200     IF       WS-Pnl-Chk-CCYY (WS-Pnl-Ix) < 1900
030300              DISPLAY RK005 " BAD CENTURY ON " Pnl-Date
030400     END-IF.
030500     GO TO    BA011-Read-Pnl-Loop.
030600*
030700*    (READ ABOVE IS A PLAIN SEQUENTIAL READ - RK-PNL-FILE IS LINE
030800*    SEQUENTIAL, SO THE FILE-STATUS CHECK ABOVE CARRIES THE EOF TEST.)
030900 BA011-Exit.  EXIT.
031000*
031100 CA010-Process-Var-Runs.
031200*
031300*    ONE PASS PER CONFIGURED (N-DAY, PERCENTILE) RUN - BUILD SERIES,
031400*    QUANTILE, CLOSEST SCENARIO, PRINT SUMMARY + VAR DETAIL LINES.
031500*
031600     MOVE     RK-PR1-Var-N (WS-Var-Run-Ix) TO WS-Var-N.
031700     MOVE     RK-PR1-Var-P (WS-Var-Run-Ix) TO WS-Var-P.
031800     PERFORM  DA010-Build-Nday-Series THRU DA010-Exit.
031900     PERFORM  DA020-Compute-Quantile  THRU DA020-Exit.
032000     PERFORM  DA030-Find-Closest-Scenario THRU DA030-Exit.
032100     PERFORM  DA040-Print-Summary-Line    THRU DA040-Exit.
032200     PERFORM  DA050-Print-Var-Line        THRU DA050-Exit.
032300*
032400 CA010-Exit.  EXIT.
032500*
032600 DA010-Build-Nday-Series.
032700*
032800*    N = 1 - SERIES IS THE DAILY P AND L AS READ.  N > 1 - THE LAG
032900*    IS A CONSTANT 10 OBSERVATIONS REGARDLESS OF N (PER THE SOURCE);
033000*    THE FIRST 10 OBSERVATIONS ARE EXCLUDED.
033100*
033200     MOVE     ZERO TO WS-Series-Count.
033300     IF       WS-Var-N = 1
033400              PERFORM DA011-Copy-One-Pnl THRU DA011-Exit
033500                       VARYING WS-Pnl-Ix FROM 1 BY 1
033600                       UNTIL WS-Pnl-Ix > WS-Pnl-Count
033700     ELSE
033800              PERFORM DA012-Lag-One-Pnl  THRU DA012-Exit
033900                       VARYING WS-Pnl-Ix FROM 11 BY 1
034000                       UNTIL WS-Pnl-Ix > WS-Pnl-Count
034100     END-IF.
034200*
034300 DA010-Exit.  EXIT.
034400*
034500 DA011-Copy-One-Pnl.
034600     ADD      1 TO WS-Series-Count.
034700     SET      WS-Series-Ix TO WS-Series-Count.
034800     MOVE     WS-Pnl-Ent-Date   (WS-Pnl-Ix) TO WS-Series-Date  (WS-Series-Ix).
034900     MOVE     WS-Pnl-Ent-Amount (WS-Pnl-Ix) TO WS-Series-Value (WS-Series-Ix).
035000 DA011-Exit.  EXIT.
035100*
035200 DA012-Lag-One-Pnl.
035300     ADD      1 TO WS-Series-Count.
035400     SET      WS-Series-Ix TO WS-Series-Count.
035500     MOVE     WS-Pnl-Ent-Date (WS-Pnl-Ix)  TO WS-Series-Date  (WS-Series-Ix).
035600     COMPUTE  WS-Series-Value (WS-Series-Ix) =
035700              WS-Pnl-Ent-Amount (WS-Pnl-Ix) -
035800              WS-Pnl-Ent-Amount (WS-Pnl-Ix - 10).
035900 DA012-Exit.  EXIT.
036000*
036100 DA020-Compute-Quantile.
036200*
036300*    COPIES THE SERIES VALUES INTO A WORK TABLE, INSERTION-SORTS IT
036400*    ASCENDING, THEN INTERPOLATES THE (1-P) ORDER STATISTIC.
036500*
036600     PERFORM  DA021-Copy-One-Value THRU DA021-Exit
036700              VARYING WS-Series-Ix FROM 1 BY 1
036800              UNTIL WS-Series-Ix > WS-Series-Count.
036900     PERFORM  DA022-Sort-One-Pass THRU DA022-Exit
037000              VARYING WS-Sort-Ix FROM 2 BY 1
037100              UNTIL WS-Sort-Ix > WS-Series-Count.
037200*
037300     COMPUTE  WS-Var-Pct = 1 - WS-Var-P.
037400     COMPUTE  WS-Var-K ROUNDED =
037500              WS-Var-Pct * (WS-Series-Count - 1).
037600     MOVE     WS-Var-K TO WS-Var-K-Floor.
037700     COMPUTE  WS-Var-K-Frac = WS-Var-K - WS-Var-K-Floor.
037800*
037900     COMPUTE  WS-Var-Lo-Ix = WS-Var-K-Floor + 1.
038000     COMPUTE  WS-Var-Hi-Ix = WS-Var-Lo-Ix + 1.
038100     IF       WS-Var-Hi-Ix > WS-Series-Count
038200              MOVE WS-Series-Count TO WS-Var-Hi-Ix
038300     END-IF.
038400     SET      WS-Sorted-Ix TO WS-Var-Lo-Ix.
038500     MOVE     WS-Sorted-Value (WS-Sorted-Ix) TO WS-Var-Lo-Value.
038600     SET      WS-Sorted-Ix TO WS-Var-Hi-Ix.
038700     MOVE     WS-Sorted-Value (WS-Sorted-Ix) TO WS-Var-Hi-Value.
038800*
038900     COMPUTE  WS-Var-Value ROUNDED =
039000              WS-Var-Lo-Value +
039100              (WS-Var-K-Frac * (WS-Var-Hi-Value - WS-Var-Lo-Value)).
039200*
039300 DA020-Exit.  EXIT.
039400*
039500 DA021-Copy-One-Value.
039600     SET      WS-Sorted-Ix TO WS-Series-Ix.
039700     MOVE     WS-Series-Value (WS-Series-Ix) TO WS-Sorted-Value (WS-Sorted-Ix).
039800 DA021-Exit.  EXIT.
039900*
040000 DA022-Sort-One-Pass.
040100*
040200*    PLAIN INSERTION SORT - FOR EACH NEW ELEMENT, BUBBLE IT DOWN
040300*    PAST ANY LARGER ELEMENT ALREADY IN PLACE.
040400*
040500     SET      WS-Sort-Ix2 TO WS-Sort-Ix.
040600     PERFORM  DA023-Bubble-One-Down THRU DA023-Exit
040700              UNTIL WS-Sort-Ix2 = 1 OR
040800                    WS-Sorted-Value (WS-Sort-Ix2 - 1) NOT >
040900                    WS-Sorted-Value (WS-Sort-Ix2).
041000*
041100 DA022-Exit.  EXIT.
041200*
041300 DA023-Bubble-One-Down.
041400     MOVE     WS-Sorted-Value (WS-Sort-Ix2)     TO WS-Sort-Temp.
041500     MOVE     WS-Sorted-Value (WS-Sort-Ix2 - 1) TO
041600              WS-Sorted-Value (WS-Sort-Ix2).
041700     MOVE     WS-Sort-Temp                      TO
041800              WS-Sorted-Value (WS-Sort-Ix2 - 1).
041900     SUBTRACT 1 FROM WS-Sort-Ix2.
042000 DA023-Exit.  EXIT.
042100*
042200 DA030-Find-Closest-Scenario.
042300*
042400*    SCANS THE SERIES IN INPUT ORDER FOR THE OBSERVATION WHOSE VALUE
042500*    IS CLOSEST TO THE VAR VALUE - FIRST SUCH ON A TIE, SINCE THE
042600*    SCAN KEEPS THE EARLIEST STRICTLY-SMALLER DIFFERENCE.
042700*
042800     MOVE     999999999.99 TO WS-Scenario-Best-Diff.
042900     MOVE     1 TO WS-Scenario-Best-Ix.
043000     PERFORM  DA031-Test-One-Scenario THRU DA031-Exit
043100              VARYING WS-Series-Ix FROM 1 BY 1
043200              UNTIL WS-Series-Ix > WS-Series-Count.
043300     SET      WS-Series-Ix TO WS-Scenario-Best-Ix.
043400     MOVE     WS-Series-Date  (WS-Series-Ix) TO WS-Scenario-Date.
043500     MOVE     WS-Series-Value (WS-Series-Ix) TO WS-Scenario-Pnl.
043600*
043700 DA030-Exit.  EXIT.
043800*
043900 DA031-Test-One-Scenario.
044000     COMPUTE  WS-Scenario-This-Diff =
044100              WS-Series-Value (WS-Series-Ix) - WS-Var-Value.
044200     IF       WS-Scenario-This-Diff < ZERO
044300              COMPUTE WS-Scenario-This-Diff = WS-Scenario-This-Diff * -1
044400     END-IF.
044500     IF       WS-Scenario-This-Diff < WS-Scenario-Best-Diff
044600              MOVE WS-Scenario-This-Diff TO WS-Scenario-Best-Diff
044700              MOVE WS-Series-Ix          TO WS-Scenario-Best-Ix
044800     END-IF.
044900 DA031-Exit.  EXIT.
045000*
045100 DA040-Print-Summary-Line        SECTION.
045200*****************************************
045300*
045400*    "METRIC/APPROACH/SELECTION/PARAMETER   PNL nnnnnnnnn.nn"
045500*
045600     COMPUTE  WS-Var-Pct = WS-Var-P * 100.
045700     MOVE     WS-Var-Pct TO WS-Var-Pct-Int.
045800     MOVE     WS-Var-N   TO WS-Var-N-Disp.
045900*
046000*    BUILT BY DIRECT REFERENCE MODIFICATION RATHER THAN STRING, SINCE
046100*    THE NUMERIC FIELDS ARE COMP - SEE XA010-BUILD-DATE-STRING IN
046200*    RK000 FOR THE SAME TECHNIQUE.
046300*
046400     MOVE     SPACES            TO WS-Model-Parameter.
046500     MOVE     "VAR_TYPE^"       TO WS-MP-Tag.
046600     MOVE     WS-Var-N-Disp     TO WS-MP-N.
046700     MOVE     "^"               TO WS-MP-Sep.
046800     MOVE     WS-Var-Pct-Int    TO WS-MP-Pct.
046900*
047000     MOVE     SPACES TO WS-Rpt-Line.
047100     MOVE     "VAR"                  TO WS-Rpt-Line (1:16).
047200     MOVE     "/"                    TO WS-Rpt-Line (17:1).
047300     MOVE     "HISTORICAL"           TO WS-Rpt-Line (18:16).
047400     MOVE     "/"                    TO WS-Rpt-Line (34:1).
047500     MOVE     "FULL_REVALUATION^YTM" TO WS-Rpt-Line (35:24).
047600     MOVE     "/"                    TO WS-Rpt-Line (59:1).
047700     MOVE     WS-Model-Parameter     TO WS-Rpt-Line (60:16).
047800     MOVE     "  PNL "               TO WS-Rpt-Line (77:6).
047900     MOVE     WS-Var-Value           TO WS-Rpt-Line (83:15).
048000     WRITE    RK-Report-Record FROM WS-Rpt-Line.
048100*
048200 DA040-Exit.  EXIT SECTION.
048300*
048400 DA050-Print-Var-Line            SECTION.
048500*****************************************
048600*
048700*    "  n-DAY pp% VAR   SCENARIO date   PNL scen-pnl   VAR var-value"
048800*
048900     MOVE     SPACES TO WS-Rpt-Line.
049000     MOVE     WS-Var-N              TO WS-Rpt-Line (3:5).
049100     MOVE     "-DAY"                TO WS-Rpt-Line (8:4).
049200     MOVE     WS-Var-Pct-Int        TO WS-Rpt-Line (13:3).
049300     MOVE     "% VAR  SCENARIO "    TO WS-Rpt-Line (16:16).
049400     MOVE     WS-Scenario-Date      TO WS-Rpt-Line (32:10).
049500     MOVE     "  PNL "              TO WS-Rpt-Line (43:6).
049600     MOVE     WS-Scenario-Pnl       TO WS-Rpt-Line (49:15).
049700     MOVE     "  VAR "              TO WS-Rpt-Line (65:6).
049800     MOVE     WS-Var-Value          TO WS-Rpt-Line (71:15).
049900     WRITE    RK-Report-Record FROM WS-Rpt-Line.
050000*
050100 DA050-Exit.  EXIT SECTION.
050200*
